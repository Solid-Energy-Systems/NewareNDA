000100******************************************************************
000200* NDARAWRC  --  RAW CYCLER SAMPLE RECORD                        *
000300*                                                                *
000400* ONE RECORD PER SAMPLED INSTANT AS PASSED DOWN FROM THE CELL   *
000500* CYCLER DATA-COLLECTION FRONT END.  THE FIRST RECORD OF EVERY  *
000600* RAWIN FILE IS A FILE-SIGNATURE RECORD (SEE RAW-HDR-REC BELOW) *
000700* REDEFINING THE SAME 140-BYTE AREA.  RAW-REC-TYPE TELLS NDAEDIT*
000800* WHICH VIEW OF THE RECORD APPLIES.                             *
000900*                                                                *
001000*   'D' = DATA SAMPLE RECORD (VOLTAGE/CURRENT/CAP/ENERGY)       *
001100*   'A' = AUXILIARY TEMPERATURE-CHANNEL RECORD                  *
001200*   'H' = FILE-SIGNATURE / HEADER RECORD (FIRST RECORD ONLY)    *
001300*   ANYTHING ELSE IS REJECTED BY NDAEDIT AS AN INVALID RECORD   *
001400******************************************************************
001500* CHANGE HISTORY                                                *
001600*   01/14/94  RHN  ORIGINAL LAYOUT FOR RAWIN CONVERSION         *
001700*   09/02/98  LPK  WIDENED RAW-TIME-MS TO 9(12), ADDED FILLER   *
001800******************************************************************
001900 01  RAW-RECORD-FD.
002000     05  RAW-REC-TYPE            PIC X(01).
002100     05  RAW-INDEX               PIC 9(09).
002200     05  RAW-CYCLE               PIC 9(05).
002300     05  RAW-STEP                PIC 9(09).
002400     05  RAW-STATUS              PIC 9(02).
002500     05  RAW-TIME-MS             PIC 9(12).
002600     05  RAW-VOLTAGE             PIC S9(06).
002700     05  RAW-CURRENT             PIC S9(09).
002800     05  RAW-CHG-CAP             PIC S9(13).
002900     05  RAW-DCH-CAP             PIC S9(13).
003000     05  RAW-CHG-ENG             PIC S9(13).
003100     05  RAW-DCH-ENG             PIC S9(13).
003200     05  RAW-DATE-FLD.
003300         10  RAW-DATE-YEAR       PIC 9(04).
003400         10  RAW-DATE-MONTH      PIC 9(02).
003500         10  RAW-DATE-DAY        PIC 9(02).
003600         10  RAW-DATE-HOUR       PIC 9(02).
003700         10  RAW-DATE-MINUTE     PIC 9(02).
003800         10  RAW-DATE-SECOND     PIC 9(02).
003900     05  RAW-RANGE               PIC S9(09).
004000     05  RAW-AUX-CHAN            PIC 9(02).
004100     05  RAW-AUX-TEMP            PIC S9(04).
004200     05  FILLER                  PIC X(06).
004300
004400******************************************************************
004500* ALTERNATE VIEW OF THE SAME PHYSICAL RECORD - FILE SIGNATURE   *
004600* ROW.  NDAEDIT CHECKS RAW-HDR-TYPE AND RAW-HDR-FILE-ID BEFORE  *
004700* IT TRUSTS ANYTHING ELSE IN THE FILE.                          *
004800******************************************************************
004900 01  RAW-HDR-REC REDEFINES RAW-RECORD-FD.
005000     05  RAW-HDR-TYPE            PIC X(01).
005100     05  FILLER                  PIC X(08).
005200     05  RAW-HDR-FILE-ID         PIC X(20).
005300     05  FILLER                  PIC X(111).
