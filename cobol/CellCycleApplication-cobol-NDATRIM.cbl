000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NDATRIM.
000400 AUTHOR. R. H. NEDROW.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/94.
000700 DATE-COMPILED. 02/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED BY NDALIST TO RETURN THE LENGTH OF AN          *
001300*          ALPHANUMERIC FIELD UP TO ITS LAST NON-BLANK          *
001400*          CHARACTER, SO THE CSV WRITER CAN STRIP TRAILING      *
001500*          PAD OFF OUT-STATUS AND OUT-TIMESTAMP BEFORE IT       *
001600*          BUILDS A DELIMITED LINE.                            *
001700******************************************************************
001800* CHANGE HISTORY                                                *
001900*   02/11/94  RHN  ORIGINAL                                    *
002000*   10/21/99  LPK  REWORKED TO WALK THE FIELD BACKWARD A BYTE  *
002100*                   AT A TIME INSTEAD OF THE OLD FORWARD SCAN  *
002200*                   AND RUNNING-LENGTH COUNTER - RAN TOO SLOW  *
002300*                   ON THE YEAR-END CSV EXTRACT                *
002400*   10/02/03  WDH  RQ#5519 NO CHANGE REQUIRED HERE - VERIFIED  *
002500*                   AGAINST THE WIDENED RANGE-MULTIPLIER FIX   *
002600*                   IN NDASCALE/NDAEDIT                        *
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  MISC-FIELDS.
004000     05  SCAN-SUB                PIC S9(04) COMP.
004100     05  MORE-TO-SCAN-SW         PIC X(01) VALUE "Y".
004200         88  NO-MORE-TO-SCAN     VALUE "N".
004300     05  FILLER                  PIC X(01).
004400
004500 LINKAGE SECTION.
004600 01  TEXT1                       PIC X(255).
004700 01  RETURN-LTH                  PIC S9(04) COMP.
004800
004900 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005000     MOVE LENGTH OF TEXT1 TO SCAN-SUB.
005100     MOVE "Y" TO MORE-TO-SCAN-SW.
005200     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
005300         UNTIL NO-MORE-TO-SCAN OR SCAN-SUB = ZERO.
005400
005500     MOVE SCAN-SUB TO RETURN-LTH.
005600     GOBACK.
005700
005800 100-SCAN-BACKWARD.
005900     IF TEXT1(SCAN-SUB:1) NOT = SPACE
006000         MOVE "N" TO MORE-TO-SCAN-SW
006100         GO TO 100-EXIT.
006200
006300     SUBTRACT 1 FROM SCAN-SUB.
006400 100-EXIT.
006500     EXIT.
