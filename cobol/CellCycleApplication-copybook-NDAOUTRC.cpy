000100******************************************************************
000200* NDAOUTRC  --  NORMALIZED MASTER OUTPUT RECORD                 *
000300*                                                                *
000400* ONE RECORD PER VALID, DECODED, SCALED DATA SAMPLE.  WRITTEN   *
000500* BY NDALIST TO THE MASTER FILE AND TO CSVOUT, AND CARRIED      *
000600* BETWEEN NDAEDIT/NDASRCH/NDALIST AS THE WORK-FILE LAYOUT.      *
000700******************************************************************
000800* CHANGE HISTORY                                                *
000900*   01/14/94  RHN  ORIGINAL LAYOUT                              *
001000*   06/30/99  LPK  ADDED OUT-TEMP-TABLE FOR AUX CHANNELS        *
001100******************************************************************
001200 01  OUT-RECORD.
001300     05  OUT-INDEX               PIC 9(09).
001400     05  OUT-CYCLE               PIC 9(05).
001500     05  OUT-STEP                PIC 9(09).
001600     05  OUT-STATUS              PIC X(09).
001700     05  OUT-TIME                PIC S9(09)V9(03).
001800     05  OUT-VOLTAGE             PIC S9(03)V9(04).
001900     05  OUT-CURRENT             PIC S9(09)V9(05).
002000     05  OUT-CHG-CAP             PIC S9(09)V9(05).
002100     05  OUT-DCH-CAP             PIC S9(09)V9(05).
002200     05  OUT-CHG-ENG             PIC S9(09)V9(05).
002300     05  OUT-DCH-ENG             PIC S9(09)V9(05).
002400     05  OUT-TIMESTAMP           PIC X(19).
002500     05  OUT-TEMP-TABLE OCCURS 4 TIMES INDEXED BY TEMP-IDX.
002600         10  OUT-TEMP            PIC S9(03)V9(01).
002700     05  FILLER                  PIC X(04).
002800
002900******************************************************************
003000* ALTERNATE VIEW OF OUT-TIMESTAMP, BROKEN OUT INTO ITS DATE AND *
003100* TIME PARTS.  USED BY NDASRCH WHEN IT BUILDS AN INTERPOLATED   *
003200* TIMESTAMP AND BY NDALIST WHEN IT EDITS THE CSV TIMESTAMP COL. *
003300******************************************************************
003400 01  OUT-TIMESTAMP-PARTS REDEFINES OUT-RECORD.
003500     05  FILLER                  PIC X(121).
003600     05  OUT-TS-YEAR              PIC X(04).
003700     05  OUT-TS-DASH-1            PIC X(01).
003800     05  OUT-TS-MONTH             PIC X(02).
003900     05  OUT-TS-DASH-2            PIC X(01).
004000     05  OUT-TS-DAY               PIC X(02).
004100     05  OUT-TS-SPACE             PIC X(01).
004200     05  OUT-TS-HOUR              PIC X(02).
004300     05  OUT-TS-COLON-1           PIC X(01).
004400     05  OUT-TS-MINUTE            PIC X(02).
004500     05  OUT-TS-COLON-2           PIC X(01).
004600     05  OUT-TS-SECOND            PIC X(02).
004700     05  FILLER                  PIC X(20).
