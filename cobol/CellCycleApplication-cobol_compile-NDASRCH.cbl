000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NDASRCH.
000300 AUTHOR. R. H. NEDROW.
000400 INSTALLATION. CELL TEST LAB - COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/14/94.
000600 DATE-COMPILED. 02/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS JOB STEP TWO OF THE NDA CONVERSION
001300*          STREAM.  IT LOADS THE DATA AND AUX WORK FILES BUILT
001400*          BY NDAEDIT INTO TABLES, DEDUPS AND SORTS THE DATA
001500*          TABLE ON RECORD INDEX, MERGES THE AUX TEMPERATURE
001600*          READINGS ONTO THE MATCHING DATA ROWS, RENUMBERS THE
001700*          STEP FIELD, OPTIONALLY REGENERATES THE CYCLE NUMBER
001800*          FROM THE CHARGE/DISCHARGE STATUS SEQUENCE, AND FILLS
001900*          IN ANY INCOMPLETE SAMPLES BY INTERPOLATION.
002000*
002100******************************************************************
002200
002300         INPUT FILE - DATA ROWS   -   DDS0002.WORKD
002400
002500         INPUT FILE - AUX ROWS    -   DDS0002.WORKA
002600
002700         OUTPUT FILE              -   DDS0002.WORKM
002800
002900         DUMP FILE                -   SYSOUT
003000
003100******************************************************************
003200* THE SOFTWARE-CYCLE-NUMBER OPTION AND ITS CHG/DCHG/AUTO MODE    *
003300* ARE SET AT JOB-CONTROL TIME WITH THE UPSI PARAMETER - SEE      *
003400* SPECIAL-NAMES BELOW.  UPSI-0 OFF LEAVES THE HARDWARE CYCLE     *
003500* NUMBER (SET BY NDAEDIT) ALONE.                                 *
003600******************************************************************
003700* CHANGE HISTORY                                                *
003800*   02/14/94  RHN  ORIGINAL PROGRAM                             *
003900*   09/10/94  RHN  ADDED AUX TEMPERATURE MERGE UNIT              *
004000*   05/02/96  TGD  SORT UNIT NOW SKIPS THE EXCHANGE PASS WHEN    *
004100*                   THE TABLE IS ALREADY ASCENDING (PRG-96-0214) *
004200*   03/11/98  LPK  Y2K REMEDIATION - NO 2-DIGIT YEAR MATH HERE   *
004300*   11/09/98  LPK  ADDED MISSING-DATA INTERPOLATION UNIT FOR     *
004400*                   THE NEW FIRMWARE THAT DROPS SAMPLES UNDER    *
004500*                   LOAD (PRG-1998-0550)                         *
004600*   06/14/01  WDH  SOFTWARE CYCLE NUMBER GENERATOR ADDED - SEE   *
004700*                   450-GENERATE-CYCLE-NBR (PRG-2001-0091)       *
004800*   10/02/03  WDH  AUTO-MODE DETECTION NOW DEFAULTS TO CHG AND   *
004900*                   WARNS INSTEAD OF ABENDING WHEN THE FIRST     *
005000*                   NON-REST RECORD HAS NO UNDERSCORE IN ITS     *
005100*                   STATUS MNEMONIC (E.G. 'SIM')                 *
005200*   10/09/03  WDH  RQ#5519 510-FILL-RUN-RTN NOW REFUSES TO       *
005300*                   INTERPOLATE ACROSS A STEP BOUNDARY ON EITHER *
005400*                   SIDE OF THE RUN, AND NO LONGER READS TABLE   *
005500*                   ELEMENT ZERO WHEN AN INCOMPLETE RUN BEGINS   *
005600*                   AT THE FIRST RAWIN RECORD; 460-FIND-AUTO-    *
005700*                   MODE'S MNEMONIC TEST WIDENED TO A LENGTH-    *
005800*                   RELATIVE OFFSET SO 4-CHAR-PREFIX MNEMONICS   *
005900*                   (CCCV_/CPCV_) ARE RECOGNIZED CORRECTLY       *
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     UPSI-0 ON STATUS IS CYCLE-REGEN-ON
006800            OFF STATUS IS CYCLE-REGEN-OFF.
006900     UPSI-1 ON STATUS IS CYCLE-MODE-AUTO-SW.
007000     UPSI-2 ON STATUS IS CYCLE-MODE-DCHG-SW.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT WORKD-FILE
007900     ASSIGN TO UT-S-WORKD
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS DFCODE.
008200
008300     SELECT WORKA-FILE
008400     ASSIGN TO UT-S-WORKA
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS AFCODE.
008700
008800     SELECT WORKM-FILE
008900     ASSIGN TO UT-S-WORKM
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS MFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 150 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(150).
010200
010300 FD  WORKD-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 172 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS WORKD-REC.
010900 01  WORKD-REC.
011000     05  WORKD-REC-TYPE          PIC X(01).
011100         88  WORKD-TRAILER-ROW   VALUE "T".
011200         88  WORKD-DATA-ROW      VALUE "R".
011300     05  WORKD-OUT-BODY          PIC X(170).
011400     05  WORKD-INCOMPLETE-SW     PIC X(01).
011500         88  WORKD-RECORD-INCOMPLETE VALUE "Y".
011600
011700 FD  WORKA-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 172 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS WORKA-REC.
012300 01  WORKA-REC.
012400     05  WORKA-REC-TYPE          PIC X(01).
012500         88  WORKA-TRAILER-ROW   VALUE "T".
012600         88  WORKA-DATA-ROW      VALUE "R".
012700     05  WORKA-BODY              PIC X(170).
012800     05  FILLER                  PIC X(01).
012900
013000****** FINAL, SORTED, MERGED, RENUMBERED DATA ROWS - READ BY     *
013100****** NDALIST.  LAST RECORD ON THE FILE IS THE NDA-TRAILER-REC. *
013200 FD  WORKM-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 172 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS WORKM-REC.
013800 01  WORKM-REC.
013900     05  WORKM-REC-TYPE          PIC X(01).
014000         88  WORKM-TRAILER-ROW   VALUE "T".
014100         88  WORKM-DATA-ROW      VALUE "R".
014200     05  WORKM-OUT-BODY          PIC X(170).
014300     05  FILLER                  PIC X(01).
014400
014500** QSAM FILE
014600 WORKING-STORAGE SECTION.
014700
014800 01  FILE-STATUS-CODES.
014900     05  DFCODE                  PIC X(2).
015000         88  DFCODE-READ   VALUE SPACES.
015100         88  NO-MORE-WORKD VALUE "10".
015200     05  AFCODE                  PIC X(2).
015300         88  AFCODE-READ   VALUE SPACES.
015400         88  NO-MORE-WORKA VALUE "10".
015500     05  MFCODE                  PIC X(2).
015600         88  MFCODE-WRITE  VALUE SPACES.
015700
015800 01  WORKA-AUX-BODY REDEFINES WORKA-BODY.
015900     05  WA-AUX-INDEX            PIC 9(09).
016000     05  WA-AUX-CHAN             PIC 9(02).
016100     05  WA-AUX-TEMP             PIC S9(03)V9(01).
016200     05  FILLER                  PIC X(155).
016300
016400** STAGING RECORD USED TO MOVE A TABLE ENTRY IN OR OUT OF A
016500** WORK-FILE RECORD BODY
016600     COPY NDAOUTRC.
016700
016800     COPY NDATRLR.
016900
017000** FLAT DUMP VIEW OF THE TRAILER - KEPT FOR THE SYSOUT BALANCE
017100** DISPLAY IN 900-BALANCE-CHECK-RTN
017200 01  WS-TRLR-DUMP-VIEW REDEFINES NDA-TRAILER-REC
017300                                 PIC X(170).
017400
017500 77  WS-MAX-RECS                 PIC S9(4) COMP VALUE +3000.
017600 77  WS-MAX-AUX                  PIC S9(4) COMP VALUE +3000.
017700
017800******************************************************************
017900* DATA-ROW WORK TABLE - ONE ENTRY PER DECODED DATA SAMPLE        *
018000******************************************************************
018100 01  DATA-TABLE.
018200     05  DATA-ENTRY OCCURS 3000 TIMES
018300             INDEXED BY DT-IDX, DT-IDX2.
018400         10  DT-INDEX            PIC 9(09).
018500         10  DT-RAW-STEP         PIC 9(09).
018600         10  DT-OUT-STEP         PIC 9(09).
018700         10  DT-CYCLE            PIC 9(05).
018800         10  DT-STATUS           PIC X(09).
018900         10  DT-TIME             PIC S9(09)V9(03).
019000         10  DT-VOLTAGE          PIC S9(03)V9(04).
019100         10  DT-CURRENT          PIC S9(09)V9(05).
019200         10  DT-CHG-CAP          PIC S9(09)V9(05).
019300         10  DT-DCH-CAP          PIC S9(09)V9(05).
019400         10  DT-CHG-ENG          PIC S9(09)V9(05).
019500         10  DT-DCH-ENG          PIC S9(09)V9(05).
019600         10  DT-TIMESTAMP        PIC X(19).
019700         10  DT-TEMP-TABLE OCCURS 4 TIMES
019800                 INDEXED BY DT-TEMP-IDX.
019900             15  DT-TEMP         PIC S9(03)V9(01).
020000         10  DT-INCOMPLETE-SW    PIC X(01).
020100             88  DT-IS-INCOMPLETE VALUE "Y".
020200         10  DT-INCR-START-SW    PIC X(01).
020300             88  DT-IS-INCR-START VALUE "Y".
020400
020500 77  DATA-TABLE-COUNT             PIC S9(4) COMP VALUE ZERO.
020600
020700** HOLDING AREA FOR THE EXCHANGE SORT SWAP IN 270-INNER-PASS-RTN
020800 01  DATA-ENTRY-HOLD.
020900     05  DEH-INDEX               PIC 9(09).
021000     05  DEH-RAW-STEP            PIC 9(09).
021100     05  DEH-OUT-STEP            PIC 9(09).
021200     05  DEH-CYCLE               PIC 9(05).
021300     05  DEH-STATUS              PIC X(09).
021400     05  DEH-TIME                PIC S9(09)V9(03).
021500     05  DEH-VOLTAGE             PIC S9(03)V9(04).
021600     05  DEH-CURRENT             PIC S9(09)V9(05).
021700     05  DEH-CHG-CAP             PIC S9(09)V9(05).
021800     05  DEH-DCH-CAP             PIC S9(09)V9(05).
021900     05  DEH-CHG-ENG             PIC S9(09)V9(05).
022000     05  DEH-DCH-ENG             PIC S9(09)V9(05).
022100     05  DEH-TIMESTAMP           PIC X(19).
022200     05  DEH-TEMP-TABLE OCCURS 4 TIMES.
022300         10  DEH-TEMP            PIC S9(03)V9(01).
022400     05  DEH-INCOMPLETE-SW       PIC X(01).
022500     05  DEH-INCR-START-SW       PIC X(01).
022600
022700******************************************************************
022800* AUX-ROW WORK TABLE - ONE ENTRY PER AUX TEMPERATURE READING     *
022900******************************************************************
023000 01  AUX-TABLE.
023100     05  AUX-ENTRY OCCURS 3000 TIMES
023200             INDEXED BY AT-IDX, AT-IDX2.
023300         10  AT-INDEX            PIC 9(09).
023400         10  AT-CHAN             PIC 9(02).
023500         10  AT-TEMP             PIC S9(03)V9(01).
023600
023700 77  AUX-TABLE-COUNT              PIC S9(4) COMP VALUE ZERO.
023800
023900 01  MISC-COUNTERS.
024000     05  WS-STEP-CTR             PIC 9(09) COMP.
024100     05  WS-CURRENT-CYCLE-NBR    PIC 9(05) COMP.
024200     05  WS-DUPES-DROPPED        PIC 9(09) COMP.
024300     05  WS-AUX-MATCHED          PIC 9(09) COMP.
024400     05  WS-AUX-ORPHANED         PIC 9(09) COMP.
024500     05  WS-RECS-INTERP          PIC 9(09) COMP.
024600     05  WS-SWAP-SUB             PIC S9(4) COMP.
024700     05  WS-INCOMING-RECS-READ   PIC 9(09) COMP.
024800     05  WS-INCOMING-RECS-REJ    PIC 9(09) COMP.
024900
025000 01  WS-CYCLE-FLAG-BYTE           PIC X(01) VALUE "0".
025100 01  WS-CYCLE-FLAG-NUM REDEFINES WS-CYCLE-FLAG-BYTE
025200                                 PIC 9(01).
025300
025400 01  WS-CYCLE-MODE-FIELDS.
025500     05  WS-INCR-KEY             PIC X(04).
025600     05  WS-OFF-KEY              PIC X(04).
025700     05  WS-TEST-MNEM1           PIC X(09).
025800     05  WS-TEST-MNEM2           PIC X(09).
025900     05  WS-TEST-MNEM3           PIC X(09).
026000     05  WS-UNDERSCORE-CNT       PIC S9(4) COMP.
026100
026200 01  WS-INTERP-FIELDS.
026300     05  WS-RUN-START-IDX        PIC S9(4) COMP.
026400     05  WS-RUN-END-IDX          PIC S9(4) COMP.
026500     05  WS-PRIOR-KNOWN-IDX      PIC S9(4) COMP.
026600     05  WS-NEXT-KNOWN-IDX       PIC S9(4) COMP.
026700     05  WS-INTERP-INCR          PIC S9(09)V9(03) COMP-3.
026800     05  WS-FRACTION              PIC S9(01)V9(07) COMP-3.
026900     05  WS-CAP-ACCUM-CHG        PIC S9(09)V9(05) COMP-3.
027000     05  WS-CAP-ACCUM-DCH        PIC S9(09)V9(05) COMP-3.
027100     05  WS-ENG-ACCUM-CHG        PIC S9(09)V9(05) COMP-3.
027200     05  WS-ENG-ACCUM-DCH        PIC S9(09)V9(05) COMP-3.
027300     05  WS-DELTA-T              PIC S9(09)V9(03) COMP-3.
027400     05  WS-DELTA-CAP            PIC S9(09)V9(05) COMP-3.
027500     05  WS-ABS-CURRENT          PIC S9(09)V9(05) COMP-3.
027600     05  WS-SECS-DELTA           PIC S9(09) COMP.
027700     05  WS-DAY-SECONDS          PIC S9(09) COMP.
027800     05  WS-DIVIDE-QUOT          PIC S9(09) COMP.
027900     05  WS-HOUR-NUM             PIC 9(02).
028000     05  WS-MINUTE-NUM           PIC 9(02).
028100     05  WS-SECOND-NUM           PIC 9(02).
028200     05  WS-ANCHOR-CHG-CAP       PIC S9(09)V9(05) COMP-3.
028300     05  WS-ANCHOR-DCH-CAP       PIC S9(09)V9(05) COMP-3.
028400     05  WS-ANCHOR-CHG-ENG       PIC S9(09)V9(05) COMP-3.
028500     05  WS-ANCHOR-DCH-ENG       PIC S9(09)V9(05) COMP-3.
028600
028700 01  FLAGS-AND-SWITCHES.
028800     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
028900         88  NO-MORE-WORKD-DATA  VALUE "N".
029000     05  MORE-AUX-SW             PIC X(01) VALUE "Y".
029100         88  NO-MORE-WORKA-DATA  VALUE "N".
029200     05  WS-ANY-INCOMPLETE-SW    PIC X(01) VALUE "N".
029300         88  WS-ANY-INCOMPLETE   VALUE "Y".
029400     05  WS-ASCENDING-SW         PIC X(01) VALUE "Y".
029500         88  WS-TABLE-ASCENDING  VALUE "Y".
029600     05  WS-FOUND-SW             PIC X(01).
029700         88  WS-ENTRY-FOUND      VALUE "Y".
029800     05  WS-COLD-START-SW        PIC X(01).
029900         88  WS-IS-COLD-START    VALUE "Y".
030000
030100     COPY ABENDREC.
030200** QSAM FILE
030300
030400 PROCEDURE DIVISION.
030500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030600     PERFORM 200-LOAD-WORK-TABLE THRU 200-EXIT.
030700     PERFORM 250-SORT-WORK-TABLE THRU 250-EXIT.
030800     PERFORM 210-DEDUP-CHECK THRU 210-EXIT.
030900     PERFORM 300-LOAD-AUX-TABLE THRU 300-EXIT.
031000     PERFORM 320-DEDUP-AUX-CHECK THRU 320-EXIT.
031100     PERFORM 350-MERGE-AUX-RTN THRU 350-EXIT.
031200     PERFORM 400-RENUMBER-STEPS THRU 400-EXIT.
031300     IF CYCLE-REGEN-ON
031400         PERFORM 450-GENERATE-CYCLE-NBR THRU 450-EXIT.
031500     IF WS-ANY-INCOMPLETE
031600         PERFORM 500-INTERPOLATE-RTN THRU 500-EXIT.
031700     PERFORM 600-WRITE-WORKM-RTN THRU 600-EXIT.
031800     PERFORM 999-CLEANUP THRU 999-EXIT.
031900     MOVE +0 TO RETURN-CODE.
032000     GOBACK.
032100
032200 000-HOUSEKEEPING.
032300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032400     DISPLAY "******** BEGIN JOB NDASRCH ********".
032500     OPEN INPUT WORKD-FILE, WORKA-FILE.
032600     OPEN OUTPUT WORKM-FILE, SYSOUT.
032700 000-EXIT.
032800     EXIT.
032900
033000 200-LOAD-WORK-TABLE.
033100     MOVE "200-LOAD-WORK-TABLE" TO PARA-NAME.
033200     SET DT-IDX TO 1.
033300 200-READ-LOOP.
033400     READ WORKD-FILE
033500         AT END GO TO 200-EXIT
033600     END-READ.
033700     IF WORKD-TRAILER-ROW
033800         MOVE WORKD-OUT-BODY TO WS-TRLR-DUMP-VIEW
033900         PERFORM 205-BALANCE-WORKD THRU 205-EXIT
034000         GO TO 200-EXIT.
034100
034200     IF DT-IDX > WS-MAX-RECS
034300         MOVE "WORK TABLE FULL - RAISE WS-MAX-RECS" TO
034400              ABEND-REASON
034500         GO TO 1000-ABEND-RTN.
034600
034700     MOVE WORKD-OUT-BODY TO OUT-RECORD.
034800     MOVE OUT-INDEX       TO DT-INDEX (DT-IDX).
034900     MOVE OUT-STEP        TO DT-RAW-STEP (DT-IDX).
035000     MOVE OUT-CYCLE       TO DT-CYCLE (DT-IDX).
035100     MOVE OUT-STATUS      TO DT-STATUS (DT-IDX).
035200     MOVE OUT-TIME        TO DT-TIME (DT-IDX).
035300     MOVE OUT-VOLTAGE     TO DT-VOLTAGE (DT-IDX).
035400     MOVE OUT-CURRENT     TO DT-CURRENT (DT-IDX).
035500     MOVE OUT-CHG-CAP     TO DT-CHG-CAP (DT-IDX).
035600     MOVE OUT-DCH-CAP     TO DT-DCH-CAP (DT-IDX).
035700     MOVE OUT-CHG-ENG     TO DT-CHG-ENG (DT-IDX).
035800     MOVE OUT-DCH-ENG     TO DT-DCH-ENG (DT-IDX).
035900     MOVE OUT-TIMESTAMP   TO DT-TIMESTAMP (DT-IDX).
036000     MOVE WORKD-INCOMPLETE-SW TO DT-INCOMPLETE-SW (DT-IDX).
036100     IF WORKD-RECORD-INCOMPLETE
036200         MOVE "Y" TO WS-ANY-INCOMPLETE-SW.
036300     SET DT-IDX UP BY 1.
036400     GO TO 200-READ-LOOP.
036500 200-EXIT.
036600     EXIT.
036700
036800 205-BALANCE-WORKD.
036900***  TRAILER-BALANCING CHECK - THE COUNT OF ROWS ACTUALLY LOADED
037000***  MUST MATCH WHAT NDAEDIT SAID IT WROTE
037100     MOVE "205-BALANCE-WORKD" TO PARA-NAME.
037200     COMPUTE DATA-TABLE-COUNT = DT-IDX - 1.
037300***  HOLD NDAEDIT'S READ/REJECT COUNTS BEFORE 999-CLEANUP REBUILDS
037400***  THE REST OF THE TRAILER FOR THE WORKM FILE
037500     MOVE NDA-TRLR-RECS-READ     TO WS-INCOMING-RECS-READ.
037600     MOVE NDA-TRLR-DATA-REJECTED TO WS-INCOMING-RECS-REJ.
037700     IF DATA-TABLE-COUNT NOT = NDA-TRLR-DATA-ACCEPTED
037800         MOVE "WORKD TRAILER COUNT DOES NOT BALANCE" TO
037900              ABEND-REASON
038000         MOVE DATA-TABLE-COUNT TO ACTUAL-VAL
038100         MOVE NDA-TRLR-DATA-ACCEPTED TO EXPECTED-VAL
038200         GO TO 1000-ABEND-RTN.
038300     IF DATA-TABLE-COUNT = ZERO
038400         MOVE "WORKD FILE DOES NOT CONTAIN ANY VALID RECORDS"
038500              TO ABEND-REASON
038600         GO TO 1000-ABEND-RTN.
038700 205-EXIT.
038800     EXIT.
038900
039000 210-DEDUP-CHECK.
039100***  RUNS AFTER THE SORT, SO DUPLICATE INDEXES ARE ADJACENT -
039200***  KEEP THE FIRST OCCURRENCE AND COMPACT THE TABLE
039300     MOVE "210-DEDUP-CHECK" TO PARA-NAME.
039400     MOVE ZERO TO WS-DUPES-DROPPED.
039500     IF DATA-TABLE-COUNT < 2
039600         GO TO 210-EXIT.
039700     SET DT-IDX  TO 2.
039800     SET DT-IDX2 TO 1.
039900     PERFORM 220-DEDUP-SCAN-RTN THRU 220-EXIT
040000             VARYING DT-IDX FROM 2 BY 1
040100             UNTIL DT-IDX > DATA-TABLE-COUNT.
040200     SET DT-IDX TO DT-IDX2.
040300     MOVE DT-IDX TO DATA-TABLE-COUNT.
040400 210-EXIT.
040500     EXIT.
040600
040700 220-DEDUP-SCAN-RTN.
040800     IF DT-INDEX (DT-IDX) = DT-INDEX (DT-IDX2)
040900         ADD +1 TO WS-DUPES-DROPPED
041000         GO TO 220-EXIT.
041100     SET DT-IDX2 UP BY 1.
041200     MOVE DATA-ENTRY (DT-IDX) TO DATA-ENTRY (DT-IDX2).
041300 220-EXIT.
041400     EXIT.
041500
041600 250-SORT-WORK-TABLE.
041700***  CHECK ASCENDING FIRST - SKIP THE EXCHANGE SORT WHEN THE
041800***  TABLE IS ALREADY IN INDEX ORDER (PRG-96-0214)
041900     MOVE "250-SORT-WORK-TABLE" TO PARA-NAME.
042000     MOVE "Y" TO WS-ASCENDING-SW.
042100     IF DATA-TABLE-COUNT < 2
042200         GO TO 250-EXIT.
042300     PERFORM 255-CHECK-ASCENDING-RTN THRU 255-EXIT
042400             VARYING DT-IDX FROM 2 BY 1
042500             UNTIL DT-IDX > DATA-TABLE-COUNT
042600                OR WS-ASCENDING-SW = "N".
042700     IF WS-TABLE-ASCENDING
042800         GO TO 250-EXIT.
042900     PERFORM 260-EXCHANGE-SORT-RTN THRU 260-EXIT.
043000 250-EXIT.
043100     EXIT.
043200
043300 255-CHECK-ASCENDING-RTN.
043400     IF DT-INDEX (DT-IDX) < DT-INDEX (DT-IDX - 1)
043500         MOVE "N" TO WS-ASCENDING-SW.
043600 255-EXIT.
043700     EXIT.
043800
043900 260-EXCHANGE-SORT-RTN.
044000     PERFORM 265-OUTER-PASS-RTN THRU 265-EXIT
044100             VARYING DT-IDX FROM 1 BY 1
044200             UNTIL DT-IDX >= DATA-TABLE-COUNT.
044300 260-EXIT.
044400     EXIT.
044500
044600 265-OUTER-PASS-RTN.
044700     PERFORM 270-INNER-PASS-RTN THRU 270-EXIT
044800             VARYING DT-IDX2 FROM 1 BY 1
044900             UNTIL DT-IDX2 > DATA-TABLE-COUNT - DT-IDX.
045000 265-EXIT.
045100     EXIT.
045200
045300 270-INNER-PASS-RTN.
045400     IF DT-INDEX (DT-IDX2) > DT-INDEX (DT-IDX2 + 1)
045500         MOVE DATA-ENTRY (DT-IDX2)     TO DATA-ENTRY-HOLD
045600         MOVE DATA-ENTRY (DT-IDX2 + 1) TO DATA-ENTRY (DT-IDX2)
045700         MOVE DATA-ENTRY-HOLD          TO DATA-ENTRY (DT-IDX2 + 1).
045800 270-EXIT.
045900     EXIT.
046000
046100 300-LOAD-AUX-TABLE.
046200     MOVE "300-LOAD-AUX-TABLE" TO PARA-NAME.
046300     SET AT-IDX TO 1.
046400 300-READ-LOOP.
046500     READ WORKA-FILE
046600         AT END GO TO 300-EXIT
046700     END-READ.
046800     IF WORKA-TRAILER-ROW
046900         GO TO 300-EXIT.
047000
047100     IF AT-IDX > WS-MAX-AUX
047200         MOVE "AUX TABLE FULL - RAISE WS-MAX-AUX" TO ABEND-REASON
047300         GO TO 1000-ABEND-RTN.
047400
047500     MOVE WA-AUX-INDEX TO AT-INDEX (AT-IDX).
047600     MOVE WA-AUX-CHAN  TO AT-CHAN (AT-IDX).
047700     MOVE WA-AUX-TEMP  TO AT-TEMP (AT-IDX).
047800     SET AT-IDX UP BY 1.
047900     GO TO 300-READ-LOOP.
048000 300-EXIT.
048100     COMPUTE AUX-TABLE-COUNT = AT-IDX - 1.
048200     EXIT.
048300
048400 320-DEDUP-AUX-CHECK.
048500***  DROPS A SECOND READING FOR THE SAME (INDEX, CHANNEL) PAIR -
048600***  SIMPLE LINEAR SCAN IS FINE, THE AUX TABLE IS SMALL
048700     MOVE "320-DEDUP-AUX-CHECK" TO PARA-NAME.
048800     IF AUX-TABLE-COUNT < 2
048900         GO TO 320-EXIT.
049000     PERFORM 325-AUX-DEDUP-OUTER THRU 325-EXIT
049100             VARYING AT-IDX FROM 1 BY 1
049200             UNTIL AT-IDX > AUX-TABLE-COUNT.
049300 320-EXIT.
049400     EXIT.
049500
049600 325-AUX-DEDUP-OUTER.
049700     IF AT-INDEX (AT-IDX) = ZERO
049800         GO TO 325-EXIT.
049900     PERFORM 330-AUX-DEDUP-INNER THRU 330-EXIT
050000             VARYING AT-IDX2 FROM AT-IDX BY 1
050100             UNTIL AT-IDX2 > AUX-TABLE-COUNT.
050200 325-EXIT.
050300     EXIT.
050400
050500 330-AUX-DEDUP-INNER.
050600     IF AT-IDX2 = AT-IDX
050700         GO TO 330-EXIT.
050800     IF AT-INDEX (AT-IDX2) = AT-INDEX (AT-IDX)
050900     AND AT-CHAN (AT-IDX2) = AT-CHAN (AT-IDX)
051000         MOVE ZERO TO AT-INDEX (AT-IDX2).
051100 330-EXIT.
051200     EXIT.
051300
051400 350-MERGE-AUX-RTN.
051500     MOVE "350-MERGE-AUX-RTN" TO PARA-NAME.
051600     MOVE ZERO TO WS-AUX-MATCHED, WS-AUX-ORPHANED.
051700     IF AUX-TABLE-COUNT = ZERO
051800         GO TO 350-EXIT.
051900     PERFORM 355-MERGE-ONE-AUX-RTN THRU 355-EXIT
052000             VARYING AT-IDX FROM 1 BY 1
052100             UNTIL AT-IDX > AUX-TABLE-COUNT.
052200 350-EXIT.
052300     EXIT.
052400
052500 355-MERGE-ONE-AUX-RTN.
052600     IF AT-INDEX (AT-IDX) = ZERO
052700         GO TO 355-EXIT.
052800     IF AT-CHAN (AT-IDX) > 4
052900         ADD +1 TO WS-AUX-ORPHANED
053000         GO TO 355-EXIT.
053100
053200     MOVE "N" TO WS-FOUND-SW.
053300     PERFORM 360-FIND-DATA-ROW-RTN THRU 360-EXIT
053400             VARYING DT-IDX FROM 1 BY 1
053500             UNTIL DT-IDX > DATA-TABLE-COUNT
053600                OR WS-ENTRY-FOUND.
053700     IF WS-ENTRY-FOUND
053800         SET DT-TEMP-IDX TO AT-CHAN (AT-IDX)
053900         MOVE AT-TEMP (AT-IDX) TO DT-TEMP (DT-IDX, DT-TEMP-IDX)
054000         ADD +1 TO WS-AUX-MATCHED
054100     ELSE
054200         ADD +1 TO WS-AUX-ORPHANED.
054300 355-EXIT.
054400     EXIT.
054500
054600 360-FIND-DATA-ROW-RTN.
054700     IF DT-INDEX (DT-IDX) = AT-INDEX (AT-IDX)
054800         MOVE "Y" TO WS-FOUND-SW.
054900 360-EXIT.
055000     EXIT.
055100
055200 400-RENUMBER-STEPS.
055300***  OUTPUT STEP STARTS AT 1 AND INCREMENTS EACH TIME THE RAW
055400***  STEP VALUE CHANGES FROM THE PRECEDING RECORD
055500     MOVE "400-RENUMBER-STEPS" TO PARA-NAME.
055600     IF DATA-TABLE-COUNT = ZERO
055700         GO TO 400-EXIT.
055800     MOVE +1 TO WS-STEP-CTR.
055900     MOVE WS-STEP-CTR TO DT-OUT-STEP (1).
056000     IF DATA-TABLE-COUNT < 2
056100         GO TO 400-EXIT.
056200     PERFORM 410-RENUMBER-ONE-RTN THRU 410-EXIT
056300             VARYING DT-IDX FROM 2 BY 1
056400             UNTIL DT-IDX > DATA-TABLE-COUNT.
056500 400-EXIT.
056600     EXIT.
056700
056800 410-RENUMBER-ONE-RTN.
056900     IF DT-RAW-STEP (DT-IDX) NOT = DT-RAW-STEP (DT-IDX - 1)
057000         ADD +1 TO WS-STEP-CTR.
057100     MOVE WS-STEP-CTR TO DT-OUT-STEP (DT-IDX).
057200 410-EXIT.
057300     EXIT.
057400
057500 450-GENERATE-CYCLE-NBR.
057600     MOVE "450-GENERATE-CYCLE-NBR" TO PARA-NAME.
057700     IF DATA-TABLE-COUNT = ZERO
057800         GO TO 450-EXIT.
057900
058000     IF CYCLE-MODE-AUTO-SW
058100         PERFORM 460-FIND-AUTO-MODE THRU 460-EXIT
058200     ELSE IF CYCLE-MODE-DCHG-SW
058300         MOVE "DChg" TO WS-INCR-KEY
058400         MOVE "Chg"  TO WS-OFF-KEY
058500     ELSE
058600         MOVE "Chg"  TO WS-INCR-KEY
058700         MOVE "DChg" TO WS-OFF-KEY.
058800
058900     STRING "CCCV_" DELIMITED BY SIZE
059000            WS-INCR-KEY DELIMITED BY SPACE
059100            INTO WS-TEST-MNEM1.
059200     STRING "CC_" DELIMITED BY SIZE
059300            WS-INCR-KEY DELIMITED BY SPACE
059400            INTO WS-TEST-MNEM2.
059500     STRING "CP_" DELIMITED BY SIZE
059600            WS-INCR-KEY DELIMITED BY SPACE
059700            INTO WS-TEST-MNEM3.
059800
059900     MOVE "Y" TO DT-INCR-START-SW (1).
060000     IF DATA-TABLE-COUNT > 1
060100         PERFORM 440-MARK-INCR-START-RTN THRU 440-EXIT
060200                 VARYING DT-IDX FROM 2 BY 1
060300                 UNTIL DT-IDX > DATA-TABLE-COUNT.
060400
060500     MOVE +1 TO WS-CURRENT-CYCLE-NBR.
060600     MOVE "0" TO WS-CYCLE-FLAG-BYTE.
060700     PERFORM 470-ASSIGN-CYCLE-RTN THRU 470-EXIT
060800             VARYING DT-IDX FROM 1 BY 1
060900             UNTIL DT-IDX > DATA-TABLE-COUNT.
061000 450-EXIT.
061100     EXIT.
061200
061300 460-FIND-AUTO-MODE.
061400***  AUTO MODE - FIND THE FIRST NON-REST RECORD AND TAKE THE
061500***  TEXT AFTER ITS UNDERSCORE AS THE INCREMENT KEY.  NO
061600***  UNDERSCORE (E.G. 'SIM') OR NO NON-REST RECORD AT ALL
061700***  DEFAULTS TO CHG WITH A WARNING (PRG-2003-0734)
061800     MOVE "460-FIND-AUTO-MODE" TO PARA-NAME.
061900     MOVE "N" TO WS-FOUND-SW.
062000     PERFORM 465-SCAN-FOR-NONREST-RTN THRU 465-EXIT
062100             VARYING DT-IDX FROM 1 BY 1
062200             UNTIL DT-IDX > DATA-TABLE-COUNT
062300                OR WS-ENTRY-FOUND.
062400     IF WS-ENTRY-FOUND
062500         INSPECT DT-STATUS (DT-IDX) TALLYING
062600                 WS-UNDERSCORE-CNT FOR ALL "_"
062700         IF WS-UNDERSCORE-CNT > ZERO
062800         AND DT-STATUS (DT-IDX) (LENGTH OF DT-STATUS
062900             (DT-IDX) - 3: 4) = "DChg"
063000             MOVE "DChg" TO WS-INCR-KEY
063100             MOVE "Chg"  TO WS-OFF-KEY
063200             GO TO 460-EXIT
063300         END-IF
063400         IF WS-UNDERSCORE-CNT > ZERO
063500             MOVE "Chg"  TO WS-INCR-KEY
063600             MOVE "DChg" TO WS-OFF-KEY
063700             GO TO 460-EXIT
063800         END-IF.
063900     DISPLAY
064000      "*** AUTO CYCLE MODE - NO USABLE NON-REST RECORD, ".
064100     DISPLAY
064200      "    DEFAULTING TO CHG MODE ***".
064300     MOVE "Chg"  TO WS-INCR-KEY.
064400     MOVE "DChg" TO WS-OFF-KEY.
064500 460-EXIT.
064600     EXIT.
064700
064800 465-SCAN-FOR-NONREST-RTN.
064900     IF DT-STATUS (DT-IDX) NOT = "Rest"
065000         MOVE "Y" TO WS-FOUND-SW.
065100 465-EXIT.
065200     EXIT.
065300
065400 440-MARK-INCR-START-RTN.
065500     MOVE SPACE TO DT-INCR-START-SW (DT-IDX).
065600     IF DT-STATUS (DT-IDX) = WS-TEST-MNEM1
065700     OR DT-STATUS (DT-IDX) = WS-TEST-MNEM2
065800     OR DT-STATUS (DT-IDX) = WS-TEST-MNEM3
065900         IF DT-STATUS (DT-IDX - 1) NOT = WS-TEST-MNEM1
066000         AND DT-STATUS (DT-IDX - 1) NOT = WS-TEST-MNEM2
066100         AND DT-STATUS (DT-IDX - 1) NOT = WS-TEST-MNEM3
066200             MOVE "Y" TO DT-INCR-START-SW (DT-IDX).
066300 440-EXIT.
066400     EXIT.
066500
066600 470-ASSIGN-CYCLE-RTN.
066700     INSPECT DT-STATUS (DT-IDX) TALLYING
066800             WS-UNDERSCORE-CNT FOR ALL "_".
066900     IF WS-UNDERSCORE-CNT = ZERO
067000         IF DT-STATUS (DT-IDX) = "SIM"
067100             MOVE "1" TO WS-CYCLE-FLAG-BYTE
067200         END-IF
067300     ELSE
067400         IF DT-IS-INCR-START (DT-IDX)
067500         AND WS-CYCLE-FLAG-NUM = 1
067600             ADD +1 TO WS-CURRENT-CYCLE-NBR
067700             MOVE "0" TO WS-CYCLE-FLAG-BYTE
067800         ELSE
067900             PERFORM 475-CHECK-OFF-KEY-RTN THRU 475-EXIT
068000         END-IF
068100     END-IF.
068200     MOVE WS-CURRENT-CYCLE-NBR TO DT-CYCLE (DT-IDX).
068300 470-EXIT.
068400     EXIT.
068500
068600 475-CHECK-OFF-KEY-RTN.
068700***  WS-OFF-KEY IS 3 OR 4 CHARACTERS - COMPARE AGAINST THE TAIL
068800***  OF THE MNEMONIC FOLLOWING ITS UNDERSCORE
068900     IF WS-OFF-KEY = "DChg"
069000         IF DT-STATUS (DT-IDX) (LENGTH OF DT-STATUS
069100             (DT-IDX) - 3: 4) = "DChg"
069200             MOVE "1" TO WS-CYCLE-FLAG-BYTE
069300         END-IF
069400     ELSE
069500         IF DT-STATUS (DT-IDX) (LENGTH OF DT-STATUS
069600             (DT-IDX) - 2: 3) = "Chg"
069700         AND DT-STATUS (DT-IDX) (LENGTH OF DT-STATUS
069800             (DT-IDX) - 3: 1) NOT = "D"
069900             MOVE "1" TO WS-CYCLE-FLAG-BYTE
070000         END-IF
070100     END-IF.
070200 475-EXIT.
070300     EXIT.
070400
070500 500-INTERPOLATE-RTN.
070600     MOVE "500-INTERPOLATE-RTN" TO PARA-NAME.
070700     MOVE ZERO TO WS-RECS-INTERP.
070800     MOVE ZERO TO WS-RUN-START-IDX.
070900     DISPLAY "*** OUTPUT CONTAINS INTERPOLATED DATA ***".
071000     PERFORM 505-FIND-RUNS-RTN THRU 505-EXIT
071100             VARYING DT-IDX FROM 1 BY 1
071200             UNTIL DT-IDX > DATA-TABLE-COUNT.
071300     IF WS-RUN-START-IDX NOT = ZERO
071400         MOVE DATA-TABLE-COUNT TO WS-RUN-END-IDX
071500         PERFORM 510-FILL-RUN-RTN THRU 510-EXIT.
071600 500-EXIT.
071700     EXIT.
071800
071900 505-FIND-RUNS-RTN.
072000     IF DT-IS-INCOMPLETE (DT-IDX)
072100         ADD +1 TO WS-RECS-INTERP
072200         IF WS-RUN-START-IDX = ZERO
072300             MOVE DT-IDX TO WS-RUN-START-IDX
072400         END-IF
072500     ELSE
072600         IF WS-RUN-START-IDX NOT = ZERO
072700             COMPUTE WS-RUN-END-IDX = DT-IDX - 1
072800             PERFORM 510-FILL-RUN-RTN THRU 510-EXIT
072900             MOVE ZERO TO WS-RUN-START-IDX
073000         END-IF
073100     END-IF.
073200 505-EXIT.
073300     EXIT.
073400
073500 510-FILL-RUN-RTN.
073600***  FILLS DT-TIME FOR EVERY RECORD IN THE RUN [RUN-START,
073700***  RUN-END] - INTERIOR RUNS ARE LINEARLY INTERPOLATED BETWEEN
073800***  THE LAST KNOWN RECORD BEFORE THE RUN AND THE NEXT KNOWN
073900***  RECORD AFTER IT; A TRAILING RUN (NO NEXT KNOWN RECORD) IS
074000***  EXTRAPOLATED FORWARD BY REPEATING THE LAST KNOWN INCREMENT
074100     COMPUTE WS-PRIOR-KNOWN-IDX = WS-RUN-START-IDX - 1.
074200     IF WS-RUN-END-IDX < DATA-TABLE-COUNT
074300         COMPUTE WS-NEXT-KNOWN-IDX = WS-RUN-END-IDX + 1
074400     ELSE
074500         MOVE ZERO TO WS-NEXT-KNOWN-IDX.
074600
074700***  THE NEXT KNOWN RECORD MUST FALL IN THE SAME TEST STEP AS
074800***  THE RUN - A RUN THAT RUNS OFF THE END OF A STEP HAS NO
074900***  "INSIDE" NEIGHBOR ON THAT SIDE, SO IT FALLS THROUGH TO THE
075000***  EXTRAPOLATION BRANCH BELOW INSTEAD OF INTERPOLATING ACROSS
075100***  THE STEP BOUNDARY
075200     IF WS-NEXT-KNOWN-IDX > 0
075300         IF DT-RAW-STEP (WS-NEXT-KNOWN-IDX) NOT =
075400                 DT-RAW-STEP (WS-RUN-START-IDX)
075500             MOVE ZERO TO WS-NEXT-KNOWN-IDX
075600         END-IF
075700     END-IF.
075800
075900***  THE PRIOR KNOWN RECORD MUST ALSO FALL IN THE SAME TEST
076000***  STEP AS THE RUN - OTHERWISE THE RUN HAS NO "INSIDE"
076100***  NEIGHBOR ON THAT SIDE EITHER
076200     IF WS-PRIOR-KNOWN-IDX > 0
076300         IF DT-RAW-STEP (WS-PRIOR-KNOWN-IDX) NOT =
076400                 DT-RAW-STEP (WS-RUN-START-IDX)
076500             MOVE ZERO TO WS-PRIOR-KNOWN-IDX
076600         END-IF
076700     END-IF.
076800
076900***  A RUN BEGINNING AT THE VERY FIRST TABLE ROW HAS NO PRIOR
077000***  KNOWN RECORD AT ALL - THERE IS NO TABLE ELEMENT ZERO TO
077100***  READ, SO THE RUN STARTS COLD: ZERO ELAPSED TIME AND ZERO
077200***  ACCUMULATED CAPACITY/ENERGY, TIMESTAMP LEFT AS READ
077300     IF WS-PRIOR-KNOWN-IDX = ZERO
077400         MOVE "Y" TO WS-COLD-START-SW
077500     ELSE
077600         MOVE "N" TO WS-COLD-START-SW
077700     END-IF.
077800
077900     IF WS-PRIOR-KNOWN-IDX > 0 AND WS-NEXT-KNOWN-IDX > 0
078000         PERFORM 520-INTERP-INTERIOR-RTN THRU 520-EXIT
078100                 VARYING DT-IDX2
078200                 FROM WS-RUN-START-IDX BY 1
078300                 UNTIL DT-IDX2 > WS-RUN-END-IDX
078400     ELSE
078500         IF WS-PRIOR-KNOWN-IDX > 1
078600             COMPUTE WS-INTERP-INCR =
078700                 DT-TIME (WS-PRIOR-KNOWN-IDX) -
078800                 DT-TIME (WS-PRIOR-KNOWN-IDX - 1)
078900         ELSE
079000             MOVE ZERO TO WS-INTERP-INCR
079100         END-IF
079200         PERFORM 525-INTERP-TRAILING-RTN THRU 525-EXIT
079300                 VARYING DT-IDX2
079400                 FROM WS-RUN-START-IDX BY 1
079500                 UNTIL DT-IDX2 > WS-RUN-END-IDX.
079600
079700     PERFORM 530-BUILD-TIMESTAMP-RTN THRU 530-EXIT
079800             VARYING DT-IDX2
079900             FROM WS-RUN-START-IDX BY 1
080000             UNTIL DT-IDX2 > WS-RUN-END-IDX.
080100
080200     MOVE ZERO TO WS-CAP-ACCUM-CHG, WS-CAP-ACCUM-DCH.
080300     MOVE ZERO TO WS-ENG-ACCUM-CHG, WS-ENG-ACCUM-DCH.
080400     PERFORM 540-INTERP-CAP-ENG-RTN THRU 540-EXIT
080500             VARYING DT-IDX2
080600             FROM WS-RUN-START-IDX BY 1
080700             UNTIL DT-IDX2 > WS-RUN-END-IDX.
080800 510-EXIT.
080900     EXIT.
081000
081100 520-INTERP-INTERIOR-RTN.
081200     COMPUTE WS-FRACTION ROUNDED =
081300         (DT-IDX2 - WS-PRIOR-KNOWN-IDX) /
081400         (WS-NEXT-KNOWN-IDX - WS-PRIOR-KNOWN-IDX).
081500     COMPUTE DT-TIME (DT-IDX2) ROUNDED =
081600         DT-TIME (WS-PRIOR-KNOWN-IDX) +
081700         WS-FRACTION *
081800         (DT-TIME (WS-NEXT-KNOWN-IDX) -
081900          DT-TIME (WS-PRIOR-KNOWN-IDX)).
082000 520-EXIT.
082100     EXIT.
082200
082300 525-INTERP-TRAILING-RTN.
082400     IF DT-IDX2 = WS-RUN-START-IDX AND WS-IS-COLD-START
082500         MOVE ZERO TO DT-TIME (DT-IDX2)
082600     ELSE
082700         COMPUTE DT-TIME (DT-IDX2) =
082800             DT-TIME (DT-IDX2 - 1) + WS-INTERP-INCR
082900     END-IF.
083000 525-EXIT.
083100     EXIT.
083200
083300 530-BUILD-TIMESTAMP-RTN.
083400***  LAST KNOWN TIMESTAMP PLUS THE WHOLE-SECOND TIME DIFFERENCE -
083500***  INTRA-DAY ONLY, DOES NOT ROLL THE CALENDAR DATE - A COLD
083600***  START RUN HAS NO LAST KNOWN TIMESTAMP TO ANCHOR ON, SO ITS
083700***  TIMESTAMP IS LEFT EXACTLY AS READ FROM THE RAW RECORD
083800     IF NOT WS-IS-COLD-START
083900         MOVE DT-TIMESTAMP (WS-PRIOR-KNOWN-IDX) TO OUT-TIMESTAMP
084000         MOVE OUT-TS-HOUR   TO WS-HOUR-NUM
084100         MOVE OUT-TS-MINUTE TO WS-MINUTE-NUM
084200         MOVE OUT-TS-SECOND TO WS-SECOND-NUM
084300         COMPUTE WS-SECS-DELTA =
084400             DT-TIME (DT-IDX2) - DT-TIME (WS-PRIOR-KNOWN-IDX)
084500         COMPUTE WS-DAY-SECONDS =
084600             WS-HOUR-NUM * 3600 + WS-MINUTE-NUM * 60 +
084700             WS-SECOND-NUM + WS-SECS-DELTA
084800         IF WS-DAY-SECONDS >= 86400
084900             COMPUTE WS-DAY-SECONDS = WS-DAY-SECONDS - 86400
085000         END-IF
085100         IF WS-DAY-SECONDS < 0
085200             MOVE ZERO TO WS-DAY-SECONDS
085300         END-IF
085400         DIVIDE WS-DAY-SECONDS BY 3600 GIVING WS-DIVIDE-QUOT
085500             REMAINDER WS-DAY-SECONDS
085600         MOVE WS-DIVIDE-QUOT TO WS-HOUR-NUM
085700         DIVIDE WS-DAY-SECONDS BY 60 GIVING WS-DIVIDE-QUOT
085800             REMAINDER WS-DAY-SECONDS
085900         MOVE WS-DIVIDE-QUOT TO WS-MINUTE-NUM
086000         MOVE WS-DAY-SECONDS TO WS-SECOND-NUM
086100         MOVE WS-HOUR-NUM   TO OUT-TS-HOUR
086200         MOVE WS-MINUTE-NUM TO OUT-TS-MINUTE
086300         MOVE WS-SECOND-NUM TO OUT-TS-SECOND
086400         MOVE OUT-TIMESTAMP TO DT-TIMESTAMP (DT-IDX2)
086500     END-IF.
086600 530-EXIT.
086700     EXIT.
086800
086900 540-INTERP-CAP-ENG-RTN.
087000***  DELTA CAP = ELAPSED TIME TIMES ABSOLUTE CURRENT OVER 3600 -
087100***  ACCUMULATED THROUGH THE PRIOR RECORD (LAGGED ONE RECORD) AND
087200***  ADDED TO THE LAST KNOWN ACCUMULATOR BEFORE THE RUN - A COLD
087300***  START RUN (NO PRIOR KNOWN RECORD AT ALL) STARTS ITS
087400***  ACCUMULATORS AT ZERO INSTEAD OF READING TABLE ELEMENT ZERO
087500     IF WS-IS-COLD-START
087600         MOVE ZERO TO WS-ANCHOR-CHG-CAP, WS-ANCHOR-DCH-CAP
087700         MOVE ZERO TO WS-ANCHOR-CHG-ENG, WS-ANCHOR-DCH-ENG
087800     ELSE
087900         MOVE DT-CHG-CAP (WS-PRIOR-KNOWN-IDX) TO WS-ANCHOR-CHG-CAP
088000         MOVE DT-DCH-CAP (WS-PRIOR-KNOWN-IDX) TO WS-ANCHOR-DCH-CAP
088100         MOVE DT-CHG-ENG (WS-PRIOR-KNOWN-IDX) TO WS-ANCHOR-CHG-ENG
088200         MOVE DT-DCH-ENG (WS-PRIOR-KNOWN-IDX) TO WS-ANCHOR-DCH-ENG
088300     END-IF.
088400
088500     IF DT-IDX2 = WS-RUN-START-IDX
088600         MOVE WS-ANCHOR-CHG-CAP TO DT-CHG-CAP (DT-IDX2)
088700         MOVE WS-ANCHOR-DCH-CAP TO DT-DCH-CAP (DT-IDX2)
088800         MOVE WS-ANCHOR-CHG-ENG TO DT-CHG-ENG (DT-IDX2)
088900         MOVE WS-ANCHOR-DCH-ENG TO DT-DCH-ENG (DT-IDX2)
089000     ELSE
089100         IF DT-CURRENT (DT-IDX2) > ZERO
089200             COMPUTE DT-CHG-CAP (DT-IDX2) =
089300                 WS-ANCHOR-CHG-CAP + WS-CAP-ACCUM-CHG
089400             COMPUTE DT-CHG-ENG (DT-IDX2) =
089500                 WS-ANCHOR-CHG-ENG + WS-ENG-ACCUM-CHG
089600             MOVE WS-ANCHOR-DCH-CAP TO DT-DCH-CAP (DT-IDX2)
089700             MOVE WS-ANCHOR-DCH-ENG TO DT-DCH-ENG (DT-IDX2)
089800         ELSE
089900             COMPUTE DT-DCH-CAP (DT-IDX2) =
090000                 WS-ANCHOR-DCH-CAP + WS-CAP-ACCUM-DCH
090100             COMPUTE DT-DCH-ENG (DT-IDX2) =
090200                 WS-ANCHOR-DCH-ENG + WS-ENG-ACCUM-DCH
090300             MOVE WS-ANCHOR-CHG-CAP TO DT-CHG-CAP (DT-IDX2)
090400             MOVE WS-ANCHOR-CHG-ENG TO DT-CHG-ENG (DT-IDX2)
090500         END-IF
090600     END-IF.
090700
090800     IF DT-IDX2 = WS-RUN-START-IDX AND WS-IS-COLD-START
090900         MOVE ZERO TO WS-DELTA-T
091000     ELSE
091100         COMPUTE WS-DELTA-T =
091200             DT-TIME (DT-IDX2) - DT-TIME (DT-IDX2 - 1)
091300     END-IF.
091400     IF DT-CURRENT (DT-IDX2) < ZERO
091500         COMPUTE WS-ABS-CURRENT = ZERO - DT-CURRENT (DT-IDX2)
091600     ELSE
091700         MOVE DT-CURRENT (DT-IDX2) TO WS-ABS-CURRENT.
091800     COMPUTE WS-DELTA-CAP ROUNDED =
091900         WS-DELTA-T * WS-ABS-CURRENT / 3600.
092000     IF DT-CURRENT (DT-IDX2) > ZERO
092100         ADD WS-DELTA-CAP TO WS-CAP-ACCUM-CHG
092200         COMPUTE WS-ENG-ACCUM-CHG ROUNDED =
092300             WS-ENG-ACCUM-CHG +
092400             WS-DELTA-CAP * DT-VOLTAGE (DT-IDX2)
092500     ELSE
092600         ADD WS-DELTA-CAP TO WS-CAP-ACCUM-DCH
092700         COMPUTE WS-ENG-ACCUM-DCH ROUNDED =
092800             WS-ENG-ACCUM-DCH +
092900             WS-DELTA-CAP * DT-VOLTAGE (DT-IDX2)
093000     END-IF.
093100 540-EXIT.
093200     EXIT.
093300
093400 600-WRITE-WORKM-RTN.
093500     MOVE "600-WRITE-WORKM-RTN" TO PARA-NAME.
093600     IF DATA-TABLE-COUNT = ZERO
093700         GO TO 600-EXIT.
093800     PERFORM 610-WRITE-ONE-ROW-RTN THRU 610-EXIT
093900             VARYING DT-IDX FROM 1 BY 1
094000             UNTIL DT-IDX > DATA-TABLE-COUNT.
094100 600-EXIT.
094200     EXIT.
094300
094400 610-WRITE-ONE-ROW-RTN.
094500     INITIALIZE OUT-RECORD.
094600     MOVE DT-INDEX (DT-IDX)     TO OUT-INDEX.
094700     MOVE DT-CYCLE (DT-IDX)     TO OUT-CYCLE.
094800     MOVE DT-OUT-STEP (DT-IDX)  TO OUT-STEP.
094900     MOVE DT-STATUS (DT-IDX)    TO OUT-STATUS.
095000     MOVE DT-TIME (DT-IDX)      TO OUT-TIME.
095100     MOVE DT-VOLTAGE (DT-IDX)   TO OUT-VOLTAGE.
095200     MOVE DT-CURRENT (DT-IDX)   TO OUT-CURRENT.
095300     MOVE DT-CHG-CAP (DT-IDX)   TO OUT-CHG-CAP.
095400     MOVE DT-DCH-CAP (DT-IDX)   TO OUT-DCH-CAP.
095500     MOVE DT-CHG-ENG (DT-IDX)   TO OUT-CHG-ENG.
095600     MOVE DT-DCH-ENG (DT-IDX)   TO OUT-DCH-ENG.
095700     MOVE DT-TIMESTAMP (DT-IDX) TO OUT-TIMESTAMP.
095800     PERFORM 615-MOVE-TEMPS-RTN THRU 615-EXIT
095900             VARYING DT-TEMP-IDX FROM 1 BY 1
096000             UNTIL DT-TEMP-IDX > 4.
096100     MOVE "R" TO WORKM-REC-TYPE.
096200     MOVE OUT-RECORD TO WORKM-OUT-BODY.
096300     WRITE WORKM-REC.
096400 610-EXIT.
096500     EXIT.
096600
096700 615-MOVE-TEMPS-RTN.
096800     MOVE DT-TEMP (DT-IDX, DT-TEMP-IDX) TO
096900          OUT-TEMP (DT-TEMP-IDX).
097000 615-EXIT.
097100     EXIT.
097200
097300 999-CLEANUP.
097400     MOVE "999-CLEANUP" TO PARA-NAME.
097500     MOVE "T" TO WORKM-REC-TYPE, NDA-TRLR-TYPE.
097600     MOVE WS-INCOMING-RECS-READ TO NDA-TRLR-RECS-READ.
097700     MOVE DATA-TABLE-COUNT      TO NDA-TRLR-DATA-ACCEPTED.
097800     MOVE WS-INCOMING-RECS-REJ  TO NDA-TRLR-DATA-REJECTED.
097900     MOVE WS-DUPES-DROPPED      TO NDA-TRLR-DUPES-DROPPED.
098000     MOVE AUX-TABLE-COUNT       TO NDA-TRLR-AUX-READ.
098100     MOVE WS-AUX-MATCHED        TO NDA-TRLR-AUX-MATCHED.
098200     MOVE WS-AUX-ORPHANED       TO NDA-TRLR-AUX-ORPHANED.
098300     MOVE WS-RECS-INTERP        TO NDA-TRLR-RECS-INTERP.
098400     MOVE DATA-TABLE-COUNT      TO NDA-TRLR-RECS-WRITTEN.
098500     IF DATA-TABLE-COUNT > ZERO
098600         MOVE DT-CHG-CAP (DATA-TABLE-COUNT) TO
098700              NDA-TRLR-CHG-CAP-TOT
098800         MOVE DT-DCH-CAP (DATA-TABLE-COUNT) TO
098900              NDA-TRLR-DCH-CAP-TOT
099000         MOVE DT-CHG-ENG (DATA-TABLE-COUNT) TO
099100              NDA-TRLR-CHG-ENG-TOT
099200         MOVE DT-DCH-ENG (DATA-TABLE-COUNT) TO
099300              NDA-TRLR-DCH-ENG-TOT.
099400     MOVE NDA-TRAILER-REC TO WORKM-OUT-BODY.
099500     WRITE WORKM-REC.
099600
099700     CLOSE WORKD-FILE, WORKA-FILE, WORKM-FILE, SYSOUT.
099800
099900     DISPLAY "** DATA RECORDS IN TABLE **".
100000     DISPLAY DATA-TABLE-COUNT.
100100     DISPLAY "** DUPLICATES DROPPED **".
100200     DISPLAY WS-DUPES-DROPPED.
100300     DISPLAY "** AUX RECORDS MATCHED **".
100400     DISPLAY WS-AUX-MATCHED.
100500     DISPLAY "** AUX RECORDS ORPHANED **".
100600     DISPLAY WS-AUX-ORPHANED.
100700     DISPLAY "** RECORDS INTERPOLATED **".
100800     DISPLAY WS-RECS-INTERP.
100900
101000     DISPLAY "******** NORMAL END OF JOB NDASRCH ********".
101100 999-EXIT.
101200     EXIT.
101300
101400 1000-ABEND-RTN.
101500     WRITE SYSOUT-REC FROM ABEND-REC.
101600     CLOSE WORKD-FILE, WORKA-FILE, WORKM-FILE, SYSOUT.
101700     DISPLAY "*** ABNORMAL END OF JOB - NDASRCH ***" UPON CONSOLE.
101800     DIVIDE ZERO-VAL INTO ONE-VAL.
