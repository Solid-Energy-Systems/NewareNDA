000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NDALIST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. CELL TEST LAB - COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/02/94.
000600 DATE-COMPILED. 03/02/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS JOB STEP THREE, AND LAST, OF THE NDA
001300*          CONVERSION STREAM.  IT READS THE FINAL SORTED, MERGED,
001400*          RENUMBERED, AND (WHERE NEEDED) INTERPOLATED WORK-M
001500*          FILE BUILT BY NDASRCH, WRITES THE NORMALIZED MASTER
001600*          FILE AND THE DELIMITED CSV EXPORT, AND PRINTS THE
001700*          END-OF-JOB SUMMARY REPORT WITH CONTROL TOTALS AND A
001800*          PER-CYCLE CONTROL-BREAK BLOCK.
001900*
002000******************************************************************
002100
002200  INPUT FILE               -   DDS0002.WORKM
002300
002400  OUTPUT FILE - MASTER     -   DDS0002.MASTER
002500
002600  OUTPUT FILE - CSV        -   DDS0002.CSVOUT
002700
002800  OUTPUT FILE - REPORT     -   DDS0002.RPTOUT
002900
003000  DUMP FILE                -   SYSOUT
003100
003200******************************************************************
003300* CHANGE HISTORY                                                 *
003400*   03/02/94  JSY  ORIGINAL PROGRAM                              *
003500*   09/10/94  RHN  ADDED CSV EXPORT AND HEADER LINE               *
003600*   11/09/98  LPK  ADDED INTERPOLATION-WARNING LINE ON THE        *
003700*                   SUMMARY REPORT (PRG-1998-0550)                *
003800*   03/11/99  LPK  Y2K REMEDIATION - PAGE-HEADER DATE NOW BUILT   *
003900*                   FROM A 4-DIGIT YEAR PULLED BY ACCEPT FROM     *
004000*                   DATE YYYYMMDD, NOT THE OLD 2-DIGIT FORM       *
004100*   06/14/01  WDH  ADDED THE PER-CYCLE CONTROL-BREAK BLOCK AND    *
004200*                   GRAND-TOTAL LINE (PRG-2001-0091)              *
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT WORKM-FILE
005900     ASSIGN TO UT-S-WORKM
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS MFCODE.
006200
006300     SELECT MASTER-FILE
006400     ASSIGN TO UT-S-MASTER
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS XFCODE.
006700
006800     SELECT CSVOUT-FILE
006900     ASSIGN TO UT-S-CSVOUT
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS CFCODE.
007200
007300     SELECT RPTOUT-FILE
007400     ASSIGN TO UT-S-RPTOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 150 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC  PIC X(150).
008600
008700****** FINAL TABLE BUILT BY NDASRCH - LAST RECORD IS THE TRAILER  *
008800 FD  WORKM-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 172 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS WORKM-REC.
009400 01  WORKM-REC.
009500     05  WORKM-REC-TYPE          PIC X(01).
009600         88  WORKM-TRAILER-ROW   VALUE "T".
009700         88  WORKM-DATA-ROW      VALUE "R".
009800     05  WORKM-OUT-BODY          PIC X(170).
009900     05  FILLER                  PIC X(01).
010000
010100 FD  MASTER-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 160 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS MASTER-REC.
010700 01  MASTER-REC                 PIC X(160).
010800
010900 FD  CSVOUT-FILE
011000     RECORDING MODE IS V
011100     LABEL RECORDS ARE STANDARD
011200     RECORD IS VARYING IN SIZE FROM 1 TO 255 CHARACTERS
011300     DEPENDING ON CSV-LTH
011400     DATA RECORD IS CSV-REC.
011500 01  CSV-REC                    PIC X(255).
011600
011700 FD  RPTOUT-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 132 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS RPT-REC.
012300 01  RPT-REC                    PIC X(132).
012400
012500 WORKING-STORAGE SECTION.
012600 01  FILE-STATUS-CODES.
012700     05  MFCODE                  PIC X(2).
012800         88  MFCODE-READ   VALUE SPACES.
012900         88  NO-MORE-WORKM VALUE "10".
013000     05  XFCODE                  PIC X(2).
013100         88  XFCODE-WRITE  VALUE SPACES.
013200     05  CFCODE                  PIC X(2).
013300         88  CFCODE-WRITE  VALUE SPACES.
013400
013500     COPY NDAOUTRC.
013600
013700     COPY NDATRLR.
013800
013900****** FLAT DUMP VIEW OF THE INCOMING TRAILER - KEPT FOR THE
014000****** SYSOUT BALANCE DISPLAY IN 999-CLEANUP
014100 01  WS-TRLR-DUMP-VIEW REDEFINES NDA-TRAILER-REC
014200                                 PIC X(170).
014300
014400 77  WS-MAX-CYCLES               PIC S9(4) COMP VALUE +500.
014500
014600******************************************************************
014700* PER-CYCLE CONTROL-BREAK TABLE - ONE ENTRY PER DISTINCT CYCLE    *
014800* NUMBER ENCOUNTERED WHILE WALKING THE SORTED WORK-M TABLE.       *
014900* "FINAL" ACCUMULATOR COLUMNS ARE OVERWRITTEN ON EVERY RECORD     *
015000* FOR THE CYCLE, SO WHAT IS LEFT WHEN THE RUN ENDS IS THE LAST    *
015100* (MAX-INDEX) RECORD'S VALUE, PER THE REPORT SPEC.                *
015200******************************************************************
015300 01  WS-CYC-TABLE.
015400     05  WS-CYC-ENTRY OCCURS 500 TIMES
015500             INDEXED BY CYC-IDX, CYC-IDX2.
015600         10  CYC-NUMBER          PIC 9(05).
015700         10  CYC-COUNT           PIC 9(09) COMP.
015800         10  CYC-CHG-CAP         PIC S9(09)V9(05).
015900         10  CYC-DCH-CAP         PIC S9(09)V9(05).
016000         10  CYC-CHG-ENG         PIC S9(09)V9(05).
016100         10  CYC-DCH-ENG         PIC S9(09)V9(05).
016200
016300 77  WS-CYC-TABLE-COUNT          PIC S9(4) COMP VALUE ZERO.
016400
016500 01  MISC-COUNTERS.
016600     05  WS-LINES                PIC 9(02) COMP VALUE ZERO.
016700     05  WS-PAGES                PIC 9(05) COMP VALUE ZERO.
016800     05  WS-RECS-WRITTEN         PIC 9(09) COMP VALUE ZERO.
016900     05  WS-GRAND-TOTAL          PIC 9(09) COMP VALUE ZERO.
017000     05  CSV-LTH                 PIC S9(04) COMP.
017100     05  WS-TRIM-LTH             PIC S9(04) COMP.
017200
017300 01  WS-CURRENT-DATE-FIELDS.
017400     05  WS-CUR-YEAR             PIC 9(04).
017500     05  WS-CUR-MONTH            PIC 9(02).
017600     05  WS-CUR-DAY              PIC 9(02).
017700
017800 01  WS-HDR-REC.
017900     05  FILLER                  PIC X(01) VALUE SPACE.
018000     05  FILLER                  PIC X(12) VALUE "NDALIST   -".
018100     05  HDR-YY                  PIC 9(04).
018200     05  FILLER                  PIC X(01) VALUE "-".
018300     05  HDR-MM                  PIC 9(02).
018400     05  FILLER                  PIC X(01) VALUE "-".
018500     05  HDR-DD                  PIC 9(02).
018600     05  FILLER                  PIC X(08) VALUE SPACES.
018700     05  FILLER                  PIC X(48) VALUE
018800         "CELL CYCLER TEST DATA EXTRACTION SUMMARY REPORT".
018900     05  FILLER                  PIC X(19) VALUE
019000         "          PAGE NO: ".
019100     05  PAGE-NBR-O              PIC ZZ9.
019200
019300****** FLAT VIEW OF THE PAGE HEADER - USED ONLY WHEN THE OPERATOR
019400****** ASKS FOR A SYSOUT DUMP OF THE HEADER LINE AS BUILT
019500 01  WS-HDR-DUMP-VIEW REDEFINES WS-HDR-REC
019600                                 PIC X(101).
019700
019800 01  WS-BLANK-LINE.
019900     05  FILLER                  PIC X(132) VALUE SPACES.
020000
020100 01  WS-CTL-TOTALS-HDR.
020200     05  FILLER                  PIC X(132) VALUE
020300         "CONTROL TOTALS".
020400
020500 01  WS-CTL-TOTALS-LINE.
020600     05  CTL-LABEL-O             PIC X(32).
020700     05  FILLER                  PIC X(04) VALUE SPACES.
020800     05  CTL-COUNT-O             PIC ZZZ,ZZZ,ZZ9.
020900
021000 01  WS-CYC-HDR-REC.
021100     05  FILLER                  PIC X(08) VALUE "CYCLE".
021200     05  FILLER                  PIC X(12) VALUE "RECORD CNT".
021300     05  FILLER                  PIC X(16) VALUE "CHG CAP MAH".
021400     05  FILLER                  PIC X(16) VALUE "DCH CAP MAH".
021500     05  FILLER                  PIC X(16) VALUE "CHG ENG MWH".
021600     05  FILLER                  PIC X(16) VALUE "DCH ENG MWH".
021700
021800 01  WS-CYC-RPT-REC.
021900     05  CYC-NUMBER-O            PIC ZZZZ9.
022000     05  FILLER                  PIC X(03) VALUE SPACES.
022100     05  CYC-COUNT-O             PIC ZZZ,ZZZ,ZZ9.
022200     05  FILLER                  PIC X(02) VALUE SPACES.
022300     05  CYC-CHG-CAP-O           PIC Z,ZZZ,ZZZ,ZZ9.99999-.
022400     05  FILLER                  PIC X(01) VALUE SPACES.
022500     05  CYC-DCH-CAP-O           PIC Z,ZZZ,ZZZ,ZZ9.99999-.
022600     05  FILLER                  PIC X(01) VALUE SPACES.
022700     05  CYC-CHG-ENG-O           PIC Z,ZZZ,ZZZ,ZZ9.99999-.
022800     05  FILLER                  PIC X(01) VALUE SPACES.
022900     05  CYC-DCH-ENG-O           PIC Z,ZZZ,ZZZ,ZZ9.99999-.
023000
023100 01  WS-GRAND-TOTAL-LINE.
023200     05  FILLER                  PIC X(20) VALUE
023300         "GRAND TOTAL RECORDS:".
023400     05  FILLER                  PIC X(02) VALUE SPACES.
023500     05  GRAND-TOTAL-O           PIC ZZZ,ZZZ,ZZ9.
023600
023700 01  WS-INTERP-WARNING-LINE.
023800     05  FILLER                  PIC X(42) VALUE
023900         "*** OUTPUT CONTAINS INTERPOLATED DATA ***".
024000
024100****** CSV HEADER LINE, BUILT AS A STRING OF VALUE-LOADED FILLERS -  *
024200****** THE SAME HABIT USED FOR WS-COLM-HDR-REC COLUMN CAPTIONS -    *
024300****** SO THE LITERAL NEVER HAS TO CROSS A SOURCE-LINE CONTINUATION *
024400 01  WS-CSV-HEADER-LINE.
024500     05  FILLER                  PIC X(49) VALUE
024600         "OUT-INDEX,OUT-CYCLE,OUT-STEP,OUT-STATUS,OUT-TIME,".
024700     05  FILLER                  PIC X(48) VALUE
024800         "OUT-VOLTAGE,OUT-CURRENT,OUT-CHG-CAP,OUT-DCH-CAP,".
024900     05  FILLER                  PIC X(38) VALUE
025000         "OUT-CHG-ENG,OUT-DCH-ENG,OUT-TIMESTAMP,".
025100     05  FILLER                  PIC X(39) VALUE
025200         "OUT-TEMP1,OUT-TEMP2,OUT-TEMP3,OUT-TEMP4".
025300
025400 01  WS-CSV-BUILD-LINE           PIC X(255).
025500
025600 01  WS-TRIM-STAGE                PIC X(255).
025700
025800 01  WS-CSV-NUM-EDIT.
025900     05  CSV-INDEX-O             PIC Z(8)9.
026000     05  CSV-CYCLE-O             PIC Z(4)9.
026100     05  CSV-STEP-O              PIC Z(8)9.
026200     05  CSV-TIME-O              PIC -(8)9.999.
026300     05  CSV-VOLTAGE-O           PIC -(2)9.9999.
026400     05  CSV-CURRENT-O           PIC -(8)9.99999.
026500     05  CSV-CHG-CAP-O           PIC -(8)9.99999.
026600     05  CSV-DCH-CAP-O           PIC -(8)9.99999.
026700     05  CSV-CHG-ENG-O           PIC -(8)9.99999.
026800     05  CSV-DCH-ENG-O           PIC -(8)9.99999.
026900     05  CSV-TEMP-O OCCURS 4 TIMES.
027000         10  CSV-TEMP-EDIT       PIC -(2)9.9.
027100     05  FILLER                  PIC X(01).
027200
027300****** DUMP VIEW OF THE CSV EDIT WORK AREA - USED ONLY BY THE SYSOUT
027400****** DIAGNOSTIC DISPLAY WHEN A CSV FIELD LOOKS SUSPECT
027500 01  WS-CSV-NUM-EDIT-DUMP REDEFINES WS-CSV-NUM-EDIT
027600                                 PIC X(140).
027700
027800 77  TEMP-IDX                    PIC S9(4) COMP.
027900
028000 01  FLAGS-AND-SWITCHES.
028100     05  WS-ANY-INTERP-SW        PIC X(01) VALUE "N".
028200         88  WS-INTERP-RAN       VALUE "Y".
028300     05  WS-FOUND-SW             PIC X(01).
028400         88  WS-ENTRY-FOUND      VALUE "Y".
028500
028600 COPY ABENDREC.
028700
028800 PROCEDURE DIVISION.
028900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029000     PERFORM 100-MAINLINE THRU 100-EXIT.
029100     PERFORM 800-WRITE-PAGE-HDR THRU 800-EXIT.
029200     PERFORM 820-WRITE-CONTROL-TOTALS THRU 820-EXIT.
029300     PERFORM 850-WRITE-CYCLE-TOTALS THRU 850-EXIT.
029400     PERFORM 880-WRITE-INTERP-WARNING THRU 880-EXIT.
029500     PERFORM 999-CLEANUP THRU 999-EXIT.
029600     MOVE +0 TO RETURN-CODE.
029700     GOBACK.
029800
029900 000-HOUSEKEEPING.
030000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030100     DISPLAY "******** BEGIN JOB NDALIST ********".
030200     ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
030300     MOVE WS-CUR-YEAR  TO HDR-YY.
030400     MOVE WS-CUR-MONTH TO HDR-MM.
030500     MOVE WS-CUR-DAY   TO HDR-DD.
030600
030700     OPEN INPUT WORKM-FILE.
030800     OPEN OUTPUT MASTER-FILE, CSVOUT-FILE, RPTOUT-FILE, SYSOUT.
030900
031000     PERFORM 010-WRITE-CSV-HEADER THRU 010-EXIT.
031100 000-EXIT.
031200     EXIT.
031300
031400 010-WRITE-CSV-HEADER.
031500     MOVE "010-WRITE-CSV-HEADER" TO PARA-NAME.
031600     MOVE LENGTH OF WS-CSV-HEADER-LINE TO CSV-LTH.
031700     MOVE WS-CSV-HEADER-LINE TO CSV-REC.
031800     WRITE CSV-REC.
031900 010-EXIT.
032000     EXIT.
032100
032200 100-MAINLINE.
032300     MOVE "100-MAINLINE" TO PARA-NAME.
032400 100-READ-LOOP.
032500     READ WORKM-FILE
032600         AT END GO TO 100-EXIT
032700     END-READ.
032800
032900     IF WORKM-TRAILER-ROW
033000         MOVE WORKM-OUT-BODY TO WS-TRLR-DUMP-VIEW
033100         GO TO 100-EXIT.
033200
033300     MOVE WORKM-OUT-BODY TO OUT-RECORD.
033400     ADD +1 TO WS-RECS-WRITTEN.
033500     PERFORM 700-WRITE-MASTER-REC THRU 700-EXIT.
033600     PERFORM 750-WRITE-CSV-REC    THRU 750-EXIT.
033700     PERFORM 760-ACCUM-CYCLE-RTN  THRU 760-EXIT.
033800     GO TO 100-READ-LOOP.
033900 100-EXIT.
034000     EXIT.
034100
034200 700-WRITE-MASTER-REC.
034300     MOVE "700-WRITE-MASTER-REC" TO PARA-NAME.
034400     MOVE OUT-RECORD TO MASTER-REC.
034500     WRITE MASTER-REC.
034600 700-EXIT.
034700     EXIT.
034800
034900 750-WRITE-CSV-REC.
035000     MOVE "750-WRITE-CSV-REC" TO PARA-NAME.
035100     MOVE OUT-INDEX   TO CSV-INDEX-O.
035200     MOVE OUT-CYCLE   TO CSV-CYCLE-O.
035300     MOVE OUT-STEP    TO CSV-STEP-O.
035400     MOVE OUT-TIME    TO CSV-TIME-O.
035500     MOVE OUT-VOLTAGE TO CSV-VOLTAGE-O.
035600     MOVE OUT-CURRENT TO CSV-CURRENT-O.
035700     MOVE OUT-CHG-CAP TO CSV-CHG-CAP-O.
035800     MOVE OUT-DCH-CAP TO CSV-DCH-CAP-O.
035900     MOVE OUT-CHG-ENG TO CSV-CHG-ENG-O.
036000     MOVE OUT-DCH-ENG TO CSV-DCH-ENG-O.
036100     PERFORM 755-EDIT-CSV-TEMPS THRU 755-EXIT
036200             VARYING TEMP-IDX FROM 1 BY 1
036300             UNTIL TEMP-IDX > 4.
036400
036500     MOVE OUT-STATUS TO WS-TRIM-STAGE.
036600     CALL "NDATRIM" USING WS-TRIM-STAGE, WS-TRIM-LTH.
036700
036800     MOVE SPACES TO WS-CSV-BUILD-LINE.
036900     MOVE +1 TO CSV-LTH.
037000     STRING
037100         CSV-INDEX-O                    DELIMITED BY SIZE
037200         ","                            DELIMITED BY SIZE
037300         CSV-CYCLE-O                    DELIMITED BY SIZE
037400         ","                            DELIMITED BY SIZE
037500         CSV-STEP-O                     DELIMITED BY SIZE
037600         ","                            DELIMITED BY SIZE
037700         WS-TRIM-STAGE (1:WS-TRIM-LTH)  DELIMITED BY SIZE
037800         ","                            DELIMITED BY SIZE
037900         CSV-TIME-O                     DELIMITED BY SIZE
038000         ","                            DELIMITED BY SIZE
038100         CSV-VOLTAGE-O                  DELIMITED BY SIZE
038200         ","                            DELIMITED BY SIZE
038300         CSV-CURRENT-O                  DELIMITED BY SIZE
038400         ","                            DELIMITED BY SIZE
038500         CSV-CHG-CAP-O                  DELIMITED BY SIZE
038600         ","                            DELIMITED BY SIZE
038700         CSV-DCH-CAP-O                  DELIMITED BY SIZE
038800         ","                            DELIMITED BY SIZE
038900         CSV-CHG-ENG-O                  DELIMITED BY SIZE
039000         ","                            DELIMITED BY SIZE
039100         CSV-DCH-ENG-O                  DELIMITED BY SIZE
039200         ","                            DELIMITED BY SIZE
039300         OUT-TIMESTAMP                  DELIMITED BY SIZE
039400         ","                            DELIMITED BY SIZE
039500         CSV-TEMP-EDIT (1)               DELIMITED BY SIZE
039600         ","                            DELIMITED BY SIZE
039700         CSV-TEMP-EDIT (2)               DELIMITED BY SIZE
039800         ","                            DELIMITED BY SIZE
039900         CSV-TEMP-EDIT (3)               DELIMITED BY SIZE
040000         ","                            DELIMITED BY SIZE
040100         CSV-TEMP-EDIT (4)               DELIMITED BY SIZE
040200         INTO WS-CSV-BUILD-LINE
040300         WITH POINTER CSV-LTH.
040400
040500     COMPUTE CSV-LTH = CSV-LTH - 1.
040600     MOVE WS-CSV-BUILD-LINE TO CSV-REC.
040700     WRITE CSV-REC.
040800 750-EXIT.
040900     EXIT.
041000
041100 755-EDIT-CSV-TEMPS.
041200     MOVE OUT-TEMP (TEMP-IDX) TO CSV-TEMP-EDIT (TEMP-IDX).
041300 755-EXIT.
041400     EXIT.
041500
041600 760-ACCUM-CYCLE-RTN.
041700****** LINEAR SCAN FOR A MATCHING CYCLE NUMBER ALREADY IN THE
041800****** TABLE - THE SAME "SCAN AND ADD IF NOT FOUND" IDIOM USED
041900****** BY NDASRCH'S AUX MERGE, RATHER THAN A SEARCH ALL, SINCE
042000****** THE TABLE IS SMALL AND BUILT IN ENCOUNTER ORDER, NOT SORTED
042100     MOVE "760-ACCUM-CYCLE-RTN" TO PARA-NAME.
042200     MOVE "N" TO WS-FOUND-SW.
042300     IF WS-CYC-TABLE-COUNT > ZERO
042400         PERFORM 765-FIND-CYCLE-RTN THRU 765-EXIT
042500                 VARYING CYC-IDX FROM 1 BY 1
042600                 UNTIL CYC-IDX > WS-CYC-TABLE-COUNT
042700                 OR WS-ENTRY-FOUND.
042800
042900     IF NOT WS-ENTRY-FOUND
043000         IF WS-CYC-TABLE-COUNT > WS-MAX-CYCLES
043100             MOVE "CYCLE TOTALS TABLE FULL - RAISE WS-MAX-CYCLES"
043200                  TO ABEND-REASON
043300             GO TO 1000-ABEND-RTN.
043400         ADD +1 TO WS-CYC-TABLE-COUNT
043500         SET CYC-IDX TO WS-CYC-TABLE-COUNT
043600         MOVE OUT-CYCLE TO CYC-NUMBER (CYC-IDX)
043700         MOVE ZERO TO CYC-COUNT (CYC-IDX).
043800
043900     ADD +1 TO CYC-COUNT (CYC-IDX).
044000     MOVE OUT-CHG-CAP TO CYC-CHG-CAP (CYC-IDX).
044100     MOVE OUT-DCH-CAP TO CYC-DCH-CAP (CYC-IDX).
044200     MOVE OUT-CHG-ENG TO CYC-CHG-ENG (CYC-IDX).
044300     MOVE OUT-DCH-ENG TO CYC-DCH-ENG (CYC-IDX).
044400 760-EXIT.
044500     EXIT.
044600
044700 765-FIND-CYCLE-RTN.
044800     IF CYC-NUMBER (CYC-IDX) = OUT-CYCLE
044900         MOVE "Y" TO WS-FOUND-SW.
045000 765-EXIT.
045100     EXIT.
045200
045300 600-PAGE-BREAK.
045400     WRITE RPT-REC FROM WS-BLANK-LINE.
045500     WRITE RPT-REC FROM WS-BLANK-LINE.
045600 600-EXIT.
045700     EXIT.
045800
045900 800-WRITE-PAGE-HDR.
046000     MOVE "800-WRITE-PAGE-HDR" TO PARA-NAME.
046100     ADD +1 TO WS-PAGES.
046200     MOVE WS-PAGES TO PAGE-NBR-O.
046300     WRITE RPT-REC FROM WS-HDR-REC
046400         AFTER ADVANCING NEXT-PAGE.
046500     WRITE RPT-REC FROM WS-BLANK-LINE
046600         AFTER ADVANCING 1.
046700     MOVE ZERO TO WS-LINES.
046800 800-EXIT.
046900     EXIT.
047000
047100 820-WRITE-CONTROL-TOTALS.
047200     MOVE "820-WRITE-CONTROL-TOTALS" TO PARA-NAME.
047300     WRITE RPT-REC FROM WS-CTL-TOTALS-HDR
047400         AFTER ADVANCING 1.
047500     WRITE RPT-REC FROM WS-BLANK-LINE.
047600     ADD +2 TO WS-LINES.
047700
047800     MOVE "RECORDS READ               " TO CTL-LABEL-O.
047900     MOVE NDA-TRLR-RECS-READ TO CTL-COUNT-O.
048000     PERFORM 825-WRITE-CTL-LINE THRU 825-EXIT.
048100
048200     MOVE "DATA RECORDS ACCEPTED      " TO CTL-LABEL-O.
048300     MOVE NDA-TRLR-DATA-ACCEPTED TO CTL-COUNT-O.
048400     PERFORM 825-WRITE-CTL-LINE THRU 825-EXIT.
048500
048600     MOVE "DATA RECORDS REJECTED      " TO CTL-LABEL-O.
048700     MOVE NDA-TRLR-DATA-REJECTED TO CTL-COUNT-O.
048800     PERFORM 825-WRITE-CTL-LINE THRU 825-EXIT.
048900
049000     MOVE "DUPLICATE RECORDS DROPPED  " TO CTL-LABEL-O.
049100     MOVE NDA-TRLR-DUPES-DROPPED TO CTL-COUNT-O.
049200     PERFORM 825-WRITE-CTL-LINE THRU 825-EXIT.
049300
049400     MOVE "AUX RECORDS READ           " TO CTL-LABEL-O.
049500     MOVE NDA-TRLR-AUX-READ TO CTL-COUNT-O.
049600     PERFORM 825-WRITE-CTL-LINE THRU 825-EXIT.
049700
049800     MOVE "AUX RECORDS MATCHED        " TO CTL-LABEL-O.
049900     MOVE NDA-TRLR-AUX-MATCHED TO CTL-COUNT-O.
050000     PERFORM 825-WRITE-CTL-LINE THRU 825-EXIT.
050100
050200     MOVE "AUX RECORDS ORPHANED       " TO CTL-LABEL-O.
050300     MOVE NDA-TRLR-AUX-ORPHANED TO CTL-COUNT-O.
050400     PERFORM 825-WRITE-CTL-LINE THRU 825-EXIT.
050500
050600     MOVE "RECORDS INTERPOLATED       " TO CTL-LABEL-O.
050700     MOVE NDA-TRLR-RECS-INTERP TO CTL-COUNT-O.
050800     PERFORM 825-WRITE-CTL-LINE THRU 825-EXIT.
050900     IF NDA-TRLR-RECS-INTERP > ZERO
051000         MOVE "Y" TO WS-ANY-INTERP-SW.
051100
051200     MOVE "RECORDS WRITTEN            " TO CTL-LABEL-O.
051300     MOVE NDA-TRLR-RECS-WRITTEN TO CTL-COUNT-O.
051400     PERFORM 825-WRITE-CTL-LINE THRU 825-EXIT.
051500 820-EXIT.
051600     EXIT.
051700
051800 825-WRITE-CTL-LINE.
051900     WRITE RPT-REC FROM WS-CTL-TOTALS-LINE
052000         AFTER ADVANCING 1.
052100     ADD +1 TO WS-LINES.
052200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
052300 825-EXIT.
052400     EXIT.
052500
052600 850-WRITE-CYCLE-TOTALS.
052700     MOVE "850-WRITE-CYCLE-TOTALS" TO PARA-NAME.
052800     IF WS-CYC-TABLE-COUNT = ZERO
052900         GO TO 850-EXIT.
053000
053100     WRITE RPT-REC FROM WS-BLANK-LINE
053200         AFTER ADVANCING 1.
053300     WRITE RPT-REC FROM WS-CYC-HDR-REC
053400         AFTER ADVANCING 1.
053500     ADD +2 TO WS-LINES.
053600
053700     MOVE ZERO TO WS-GRAND-TOTAL.
053800     PERFORM 855-WRITE-CYC-LINE THRU 855-EXIT
053900             VARYING CYC-IDX2 FROM 1 BY 1
054000             UNTIL CYC-IDX2 > WS-CYC-TABLE-COUNT.
054100
054200     MOVE WS-GRAND-TOTAL TO GRAND-TOTAL-O.
054300     WRITE RPT-REC FROM WS-BLANK-LINE
054400         AFTER ADVANCING 1.
054500     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
054600         AFTER ADVANCING 1.
054700     ADD +2 TO WS-LINES.
054800 850-EXIT.
054900     EXIT.
055000
055100 855-WRITE-CYC-LINE.
055200     MOVE CYC-NUMBER  (CYC-IDX2) TO CYC-NUMBER-O.
055300     MOVE CYC-COUNT   (CYC-IDX2) TO CYC-COUNT-O.
055400     MOVE CYC-CHG-CAP (CYC-IDX2) TO CYC-CHG-CAP-O.
055500     MOVE CYC-DCH-CAP (CYC-IDX2) TO CYC-DCH-CAP-O.
055600     MOVE CYC-CHG-ENG (CYC-IDX2) TO CYC-CHG-ENG-O.
055700     MOVE CYC-DCH-ENG (CYC-IDX2) TO CYC-DCH-ENG-O.
055800     WRITE RPT-REC FROM WS-CYC-RPT-REC
055900         AFTER ADVANCING 1.
056000     ADD +1 TO WS-LINES.
056100     ADD CYC-COUNT (CYC-IDX2) TO WS-GRAND-TOTAL.
056200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
056300 855-EXIT.
056400     EXIT.
056500
056600 880-WRITE-INTERP-WARNING.
056700     MOVE "880-WRITE-INTERP-WARNING" TO PARA-NAME.
056800     IF WS-INTERP-RAN
056900         WRITE RPT-REC FROM WS-BLANK-LINE
057000             AFTER ADVANCING 1
057100         WRITE RPT-REC FROM WS-INTERP-WARNING-LINE
057200             AFTER ADVANCING 1
057300         ADD +2 TO WS-LINES.
057400 880-EXIT.
057500     EXIT.
057600
057700 790-CHECK-PAGINATION.
057800     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
057900     IF WS-LINES > 50
058000         PERFORM 600-PAGE-BREAK THRU 600-EXIT
058100         PERFORM 800-WRITE-PAGE-HDR THRU 800-EXIT.
058200 790-EXIT.
058300     EXIT.
058400
058500 999-CLEANUP.
058600     MOVE "999-CLEANUP" TO PARA-NAME.
058700     CLOSE WORKM-FILE, MASTER-FILE, CSVOUT-FILE, RPTOUT-FILE,
058800           SYSOUT.
058900
059000     DISPLAY "** RECORDS WRITTEN TO MASTER/CSV **".
059100     DISPLAY WS-RECS-WRITTEN.
059200     DISPLAY "** DISTINCT CYCLES REPORTED **".
059300     DISPLAY WS-CYC-TABLE-COUNT.
059400
059500     DISPLAY "******** NORMAL END OF JOB NDALIST ********".
059600 999-EXIT.
059700     EXIT.
059800
059900 1000-ABEND-RTN.
060000     WRITE SYSOUT-REC FROM ABEND-REC.
060100     CLOSE WORKM-FILE, MASTER-FILE, CSVOUT-FILE, RPTOUT-FILE,
060200           SYSOUT.
060300     DISPLAY "*** ABNORMAL END OF JOB - NDALIST ***" UPON CONSOLE.
060400     DIVIDE ZERO-VAL INTO ONE-VAL.
