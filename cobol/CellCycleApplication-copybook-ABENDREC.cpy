000100******************************************************************
000200* ABENDREC  --  STANDARD SYSOUT DUMP / FORCED-ABEND RECORD      *
000300*                                                                *
000400* EVERY BATCH PROGRAM IN THIS SUITE COPIES THIS MEMBER AND      *
000500* WRITES IT TO SYSOUT-REC BEFORE FORCING THE JOB DOWN WITH THE  *
000600* DIVIDE ZERO-VAL INTO ONE-VAL TRICK IN 1000-ABEND-RTN.  KEEP   *
000700* ABEND-REASON SHORT ENOUGH TO READ ON THE OPERATOR'S CONSOLE.  *
000800******************************************************************
000900* CHANGE HISTORY                                                *
001000*   02/11/94  RHN  ORIGINAL LAYOUT, CARRIED OVER FROM THE SHOP'S *
001100*                   STANDARD FORCED-ABEND JOB STREAM CONVENTION *
001200******************************************************************
001300 01  ABEND-REC.
001400     05  PARA-NAME               PIC X(30).
001500     05  ABEND-REASON            PIC X(60).
001600     05  ACTUAL-VAL              PIC S9(11)V9(05).
001700     05  EXPECTED-VAL            PIC S9(11)V9(05).
001800     05  FILLER                  PIC X(27).
001900
002000 77  ZERO-VAL                    PIC S9(01) VALUE ZERO.
002100 77  ONE-VAL                     PIC S9(01) VALUE +1.
