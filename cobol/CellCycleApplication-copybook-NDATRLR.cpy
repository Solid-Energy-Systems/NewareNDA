000100******************************************************************
000200* NDATRLR  --  INTER-STEP TRAILER / CONTROL-TOTALS RECORD       *
000300*                                                                *
000400* THE LAST RECORD OF EACH WORK FILE PASSED BETWEEN NDAEDIT,     *
000500* NDASRCH AND NDALIST IS A TRAILER CARRYING THE COUNTS AND      *
000600* ACCUMULATORS THE NEXT JOB STEP MUST BALANCE AGAINST.  THE     *
000700* RECORD-TYPE BYTE AT THE FRONT OF EVERY WORK-FILE RECORD IS    *
000800* "T" FOR THIS TRAILER AND "R" FOR AN ORDINARY DATA/AUX ROW.    *
000900******************************************************************
001000* CHANGE HISTORY                                                *
001100*   02/11/94  RHN  ORIGINAL LAYOUT                              *
001200*   11/09/98  LPK  ADDED ORPHAN-AUX AND INTERPOLATED COUNTS     *
001300******************************************************************
001400 01  NDA-TRAILER-REC.
001500     05  NDA-TRLR-TYPE           PIC X(01).
001600         88  NDA-TRAILER-ROW     VALUE "T".
001700         88  NDA-DATA-ROW        VALUE "R".
001800     05  NDA-TRLR-RECS-READ      PIC 9(09).
001900     05  NDA-TRLR-DATA-ACCEPTED  PIC 9(09).
002000     05  NDA-TRLR-DATA-REJECTED  PIC 9(09).
002100     05  NDA-TRLR-DUPES-DROPPED  PIC 9(09).
002200     05  NDA-TRLR-AUX-READ       PIC 9(09).
002300     05  NDA-TRLR-AUX-MATCHED    PIC 9(09).
002400     05  NDA-TRLR-AUX-ORPHANED   PIC 9(09).
002500     05  NDA-TRLR-RECS-INTERP    PIC 9(09).
002600     05  NDA-TRLR-RECS-WRITTEN   PIC 9(09).
002700     05  NDA-TRLR-CHG-CAP-TOT    PIC S9(09)V9(05).
002800     05  NDA-TRLR-DCH-CAP-TOT    PIC S9(09)V9(05).
002900     05  NDA-TRLR-CHG-ENG-TOT    PIC S9(09)V9(05).
003000     05  NDA-TRLR-DCH-ENG-TOT    PIC S9(09)V9(05).
003100     05  FILLER                  PIC X(32).
