000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NDASCALE.
000400 AUTHOR. R. H. NEDROW.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/94.
000700 DATE-COMPILED. 02/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED BY NDAEDIT TO APPLY THE CURRENT-RANGE          *
001300*          MULTIPLIER TO A RAW CURRENT, CAPACITY, OR ENERGY     *
001400*          COUNT AND ROUND THE RESULT TO 5 DECIMALS.            *
001500*          THE CALL-TYPE SWITCH PICKS THE FORMULA TO APPLY -    *
001600*          ONE BRANCH FOR RAW CURRENT, ANOTHER FOR CAPACITY     *
001700*          AND ENERGY, EACH WITH ITS OWN ROUNDING RULE.         *
001800******************************************************************
001900* CHANGE HISTORY                                                *
002000*   02/11/94  RHN  ORIGINAL                                    *
002100*   09/02/98  LPK  ADDED CAPEN-CALC BRANCH FOR CAP/ENERGY       *
002200*   03/15/99  LPK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM  *
002300*   10/02/03  WDH  RQ#5519 WIDENED RANGE-MULTIPLIER TO S9(02)   *
002400*                  INTEGER DIGITS - 10X MULTIPLIER WAS          *
002500*                  TRUNCATING TO ZERO ON HIGH-RANGE CODES       *
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  TEMP-VALUE              PIC S9(13)V9(05) COMP-3.
004000     05  FILLER                  PIC X(01).
004100
004200 LINKAGE SECTION.
004300 01  SCALE-CALC-REC.
004400     05  CALC-TYPE-SW            PIC X.
004500         88  CURRENT-CALC  VALUE "C".
004600         88  CAPEN-CALC    VALUE "E".
004700     05  RAW-COUNT               PIC S9(13).
004800     05  RANGE-MULTIPLIER        PIC S9(02)V9(07) COMP-3.
004900     05  SCALED-RESULT           PIC S9(09)V9(05) COMP-3.
005000     05  FILLER                  PIC X(01).
005100
005200 01  RETURN-CD                   PIC S9(04) COMP.
005300
005400 PROCEDURE DIVISION USING SCALE-CALC-REC, RETURN-CD.
005500     IF CURRENT-CALC
005600         PERFORM 100-SCALE-CURRENT
005700     ELSE IF CAPEN-CALC
005800         PERFORM 200-SCALE-CAP-OR-ENERGY
005900     ELSE
006000         MOVE +1 TO RETURN-CD
006100         GOBACK.
006200
006300     MOVE ZERO TO RETURN-CD.
006400     GOBACK.
006500
006600 100-SCALE-CURRENT.
006700**  CURRENT: RAW-COUNT TIMES THE RANGE MULTIPLIER, NO DIVIDE
006800     COMPUTE SCALED-RESULT ROUNDED =
006900          RAW-COUNT * RANGE-MULTIPLIER.
007000
007100 200-SCALE-CAP-OR-ENERGY.
007200**  CAPACITY/ENERGY: RAW-COUNT TIMES MULTIPLIER, DIVIDED BY THE
007300**  3600 SECONDS-PER-HOUR FACTOR TO GET MAH / MWH
007400     COMPUTE SCALED-RESULT ROUNDED =
007500          (RAW-COUNT * RANGE-MULTIPLIER) / 3600.
