000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NDAEDIT.
000300 AUTHOR. R. H. NEDROW.
000400 INSTALLATION. CELL TEST LAB - COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/11/94.
000600 DATE-COMPILED. 02/11/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND DECODES A RAW CYCLER SAMPLE
001300*          FILE PRODUCED BY THE CELL-TEST DATA-COLLECTION FRONT
001400*          END.  IT IS JOB STEP ONE OF THE NDA CONVERSION STREAM.
001500*
001600*          EACH RAWIN RECORD IS VALIDATED, SCALED INTO
001700*          ENGINEERING UNITS, AND SPLIT INTO TWO WORK FILES -
001800*          ONE FOR DATA SAMPLES AND ONE FOR AUXILIARY TEMPERATURE
001900*          CHANNEL READINGS.  NDASRCH (JOB STEP TWO) SORTS,
002000*          DEDUPS, RENUMBERS AND MERGES THESE WORK FILES.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   DDS0002.RAWIN
002500
002600         OUTPUT FILE - DATA ROWS  -   DDS0002.WORKD
002700
002800         OUTPUT FILE - AUX ROWS   -   DDS0002.WORKA
002900
003000         DUMP FILE                -   SYSOUT
003100
003200******************************************************************
003300* CHANGE HISTORY                                                *
003400*   02/11/94  RHN  ORIGINAL PROGRAM FOR THE NDA CONVERSION      *
003500*                   STREAM - REPLACES THE MANUAL SPREADSHEET    *
003600*                   EXTRACT USED THROUGH 1993                   *
003700*   08/30/94  RHN  ADDED AUX TEMPERATURE CHANNEL SPLIT-OFF      *
003800*   05/02/96  TGD  FIXED MULTIPLIER LOOKUP FOR NEGATIVE RANGE   *
003900*                   CODES BELOW -10000 (PRG-1996-0214)          *
004000*   03/11/98  LPK  Y2K REMEDIATION - RAW-DATE-YEAR WIDENED TO   *
004100*                   4 DIGITS, NO 2-DIGIT YEAR MATH IN THIS PGM  *
004200*   09/02/98  LPK  ADDED FILE-SIGNATURE CHECK PER LAB QA        *
004300*                   REQUEST (PRG-1998-0550)                    *
004400*   11/09/98  LPK  ADDED INCOMPLETE-RECORD FLAG FOR STEP 3      *
004500*                   INTERPOLATION UNIT IN NDASRCH               *
004600*   06/14/01  WDH  STATUS TABLE EXPANDED TO 18 ENTRIES PER      *
004700*                   INSTRUMENT FIRMWARE REV 4 (PRG-2001-0091)   *
004800*   10/02/03  WDH  CORRECTED RANGE CODE -500/-100 MULTIPLIER    *
004900*                   (WAS WRONGLY CODED AS 0.0001)               *
005000*   10/02/03  WDH  RQ#5519 WIDENED RANGE-MULTIPLIER TO S9(02)   *
005100*                   INTEGER DIGITS - THE -100000000 MULTIPLIER  *
005200*                   OF 10.0000000 WAS TRUNCATING TO ZERO; ALSO  *
005300*                   WIRED THE DATA-OR-AUX-TYPE CLASS TEST INTO  *
005400*                   300-FIELD-EDITS SO AN UNRECOGNIZED REC      *
005500*                   TYPE IS REJECTED BEFORE THE D/A BRANCH      *
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     CLASS DATA-OR-AUX-TYPE IS "D", "A".
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT RAWIN-FILE
007200     ASSIGN TO UT-S-RAWIN
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS IFCODE.
007500
007600     SELECT WORKD-FILE
007700     ASSIGN TO UT-S-WORKD
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS DFCODE.
008000
008100     SELECT WORKA-FILE
008200     ASSIGN TO UT-S-WORKA
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS AFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 150 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(150).
009500
009600****** THIS FILE IS PASSED IN FROM THE CELL-TEST DATA COLLECTION
009700****** FRONT END.  RECORD ONE IS ALWAYS THE FILE-SIGNATURE ROW;
009800****** EVERY RECORD AFTER THAT IS A 'D' DATA ROW OR AN 'A'
009900****** AUXILIARY TEMPERATURE ROW.  ANYTHING ELSE IS REJECTED.
010000 FD  RAWIN-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 140 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS RAW-RECORD-FD.
010600     COPY NDARAWRC.
010700
010800****** DATA ROWS THAT PASSED EDIT AND WERE SCALED TO ENGINEERING
010900****** UNITS.  LAST RECORD ON THE FILE IS THE NDA-TRAILER-REC.
011000 FD  WORKD-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 172 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS WORKD-REC.
011600 01  WORKD-REC.
011700     05  WORKD-REC-TYPE          PIC X(01).
011800         88  WORKD-TRAILER-ROW   VALUE "T".
011900         88  WORKD-DATA-ROW      VALUE "R".
012000     05  WORKD-OUT-BODY          PIC X(170).
012100     05  WORKD-INCOMPLETE-SW     PIC X(01).
012200         88  WORKD-RECORD-INCOMPLETE VALUE "Y".
012300
012400****** AUXILIARY TEMPERATURE ROWS, UNMERGED.  LAST RECORD IS THE
012500****** NDA-TRAILER-REC, MOVED INTO THE SAME BODY AREA.
012600 FD  WORKA-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 172 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS WORKA-REC.
013200 01  WORKA-REC.
013300     05  WORKA-REC-TYPE          PIC X(01).
013400         88  WORKA-TRAILER-ROW   VALUE "T".
013500         88  WORKA-DATA-ROW      VALUE "R".
013600     05  WORKA-BODY              PIC X(170).
013700     05  FILLER                  PIC X(01).
013800
013900** QSAM FILE
014000 WORKING-STORAGE SECTION.
014100
014200 01  FILE-STATUS-CODES.
014300     05  IFCODE                  PIC X(2).
014400         88  CODE-READ     VALUE SPACES.
014500         88  NO-MORE-RAWIN VALUE "10".
014600     05  DFCODE                  PIC X(2).
014700         88  DFCODE-WRITE  VALUE SPACES.
014800     05  AFCODE                  PIC X(2).
014900         88  AFCODE-WRITE  VALUE SPACES.
015000
015100 01  WORKA-AUX-BODY REDEFINES WORKA-BODY.
015200     05  WA-AUX-INDEX            PIC 9(09).
015300     05  WA-AUX-CHAN             PIC 9(02).
015400     05  WA-AUX-TEMP             PIC S9(03)V9(01).
015500     05  FILLER                  PIC X(155).
015600
015700** WORK RECORD USED TO BUILD THE DECODED DATA ROW BEFORE IT IS
015800** MOVED INTO WORKD-OUT-BODY
015900     COPY NDAOUTRC.
016000
016100     COPY NDATRLR.
016200
016300******************************************************************
016400* RANGE-CODE TO SCALING-MULTIPLIER TABLE.  LOADED AT COMPILE    *
016500* TIME AND SEARCHED WITH SEARCH ALL - SEE 330-LOOKUP-MULTIPLIER *
016600******************************************************************
016700 01  MULT-TABLE-VALUES.
016800     05  FILLER PIC S9(9) VALUE -100000000.
016900     05  FILLER PIC S9(02)V9(07) VALUE 10.0000000.
017000     05  FILLER PIC S9(9) VALUE -200000.
017100     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
017200     05  FILLER PIC S9(9) VALUE -100000.
017300     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
017400     05  FILLER PIC S9(9) VALUE -60000.
017500     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
017600     05  FILLER PIC S9(9) VALUE -50000.
017700     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
017800     05  FILLER PIC S9(9) VALUE -40000.
017900     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
018000     05  FILLER PIC S9(9) VALUE -30000.
018100     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
018200     05  FILLER PIC S9(9) VALUE -20000.
018300     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
018400     05  FILLER PIC S9(9) VALUE -12000.
018500     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
018600     05  FILLER PIC S9(9) VALUE -10000.
018700     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
018800     05  FILLER PIC S9(9) VALUE -6000.
018900     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
019000     05  FILLER PIC S9(9) VALUE -5000.
019100     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
019200     05  FILLER PIC S9(9) VALUE -3000.
019300     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
019400     05  FILLER PIC S9(9) VALUE -2000.
019500     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
019600     05  FILLER PIC S9(9) VALUE -1000.
019700     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
019800     05  FILLER PIC S9(9) VALUE -500.
019900*** CORRECTED 10/02/03 WDH - WAS 0.0001000, RANGE -500/-100 ARE   102003WDH
020000*** 0.001 PER THE INSTRUMENT VENDOR SPEC SHEET, NOT 0.0001        102003WDH
020100     05  FILLER PIC S9(02)V9(07) VALUE 0.0010000.
020200     05  FILLER PIC S9(9) VALUE -100.
020300     05  FILLER PIC S9(02)V9(07) VALUE 0.0010000.
020400     05  FILLER PIC S9(9) VALUE -50.
020500     05  FILLER PIC S9(02)V9(07) VALUE 0.0001000.
020600     05  FILLER PIC S9(9) VALUE -25.
020700     05  FILLER PIC S9(02)V9(07) VALUE 0.0001000.
020800     05  FILLER PIC S9(9) VALUE -20.
020900     05  FILLER PIC S9(02)V9(07) VALUE 0.0001000.
021000     05  FILLER PIC S9(9) VALUE -10.
021100     05  FILLER PIC S9(02)V9(07) VALUE 0.0001000.
021200     05  FILLER PIC S9(9) VALUE -5.
021300     05  FILLER PIC S9(02)V9(07) VALUE 0.0000100.
021400     05  FILLER PIC S9(9) VALUE -2.
021500     05  FILLER PIC S9(02)V9(07) VALUE 0.0000100.
021600     05  FILLER PIC S9(9) VALUE -1.
021700     05  FILLER PIC S9(02)V9(07) VALUE 0.0000100.
021800     05  FILLER PIC S9(9) VALUE 0.
021900     05  FILLER PIC S9(02)V9(07) VALUE 0.0000000.
022000     05  FILLER PIC S9(9) VALUE 1.
022100     05  FILLER PIC S9(02)V9(07) VALUE 0.0001000.
022200     05  FILLER PIC S9(9) VALUE 2.
022300     05  FILLER PIC S9(02)V9(07) VALUE 0.0001000.
022400     05  FILLER PIC S9(9) VALUE 5.
022500     05  FILLER PIC S9(02)V9(07) VALUE 0.0001000.
022600     05  FILLER PIC S9(9) VALUE 10.
022700     05  FILLER PIC S9(02)V9(07) VALUE 0.0010000.
022800     05  FILLER PIC S9(9) VALUE 20.
022900     05  FILLER PIC S9(02)V9(07) VALUE 0.0010000.
023000     05  FILLER PIC S9(9) VALUE 50.
023100     05  FILLER PIC S9(02)V9(07) VALUE 0.0010000.
023200     05  FILLER PIC S9(9) VALUE 100.
023300     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
023400     05  FILLER PIC S9(9) VALUE 200.
023500     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
023600     05  FILLER PIC S9(9) VALUE 250.
023700     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
023800     05  FILLER PIC S9(9) VALUE 500.
023900     05  FILLER PIC S9(02)V9(07) VALUE 0.0100000.
024000     05  FILLER PIC S9(9) VALUE 1000.
024100     05  FILLER PIC S9(02)V9(07) VALUE 0.1000000.
024200     05  FILLER PIC S9(9) VALUE 6000.
024300     05  FILLER PIC S9(02)V9(07) VALUE 0.1000000.
024400     05  FILLER PIC S9(9) VALUE 10000.
024500     05  FILLER PIC S9(02)V9(07) VALUE 0.1000000.
024600     05  FILLER PIC S9(9) VALUE 12000.
024700     05  FILLER PIC S9(02)V9(07) VALUE 0.1000000.
024800     05  FILLER PIC S9(9) VALUE 20000.
024900     05  FILLER PIC S9(02)V9(07) VALUE 0.1000000.
025000     05  FILLER PIC S9(9) VALUE 30000.
025100     05  FILLER PIC S9(02)V9(07) VALUE 0.1000000.
025200     05  FILLER PIC S9(9) VALUE 40000.
025300     05  FILLER PIC S9(02)V9(07) VALUE 0.1000000.
025400     05  FILLER PIC S9(9) VALUE 50000.
025500     05  FILLER PIC S9(02)V9(07) VALUE 0.1000000.
025600     05  FILLER PIC S9(9) VALUE 60000.
025700     05  FILLER PIC S9(02)V9(07) VALUE 0.1000000.
025800     05  FILLER PIC S9(9) VALUE 100000.
025900     05  FILLER PIC S9(02)V9(07) VALUE 0.1000000.
026000     05  FILLER PIC S9(9) VALUE 200000.
026100     05  FILLER PIC S9(02)V9(07) VALUE 0.1000000.
026200
026300 01  MULTIPLIER-TABLE REDEFINES MULT-TABLE-VALUES.
026400     05  MT-ENTRY OCCURS 46 TIMES
026500             ASCENDING KEY IS MT-RANGE-CODE
026600             INDEXED BY MT-IDX.
026700         10  MT-RANGE-CODE       PIC S9(9).
026800         10  MT-MULTIPLIER       PIC S9(02)V9(07).
026900
027000******************************************************************
027100* STATUS-CODE TO MNEMONIC TABLE - SEE 340-LOOKUP-STATUS         *
027200******************************************************************
027300 01  STAT-TABLE-VALUES.
027400     05  FILLER PIC 9(2)  VALUE 1.
027500     05  FILLER PIC X(9)  VALUE "CC_Chg".
027600     05  FILLER PIC 9(2)  VALUE 2.
027700     05  FILLER PIC X(9)  VALUE "CC_DChg".
027800     05  FILLER PIC 9(2)  VALUE 3.
027900     05  FILLER PIC X(9)  VALUE "CV_Chg".
028000     05  FILLER PIC 9(2)  VALUE 4.
028100     05  FILLER PIC X(9)  VALUE "Rest".
028200     05  FILLER PIC 9(2)  VALUE 5.
028300     05  FILLER PIC X(9)  VALUE "Cycle".
028400     05  FILLER PIC 9(2)  VALUE 7.
028500     05  FILLER PIC X(9)  VALUE "CCCV_Chg".
028600     05  FILLER PIC 9(2)  VALUE 8.
028700     05  FILLER PIC X(9)  VALUE "CP_DChg".
028800     05  FILLER PIC 9(2)  VALUE 9.
028900     05  FILLER PIC X(9)  VALUE "CP_Chg".
029000     05  FILLER PIC 9(2)  VALUE 10.
029100     05  FILLER PIC X(9)  VALUE "CR_DChg".
029200     05  FILLER PIC 9(2)  VALUE 13.
029300     05  FILLER PIC X(9)  VALUE "Pause".
029400     05  FILLER PIC 9(2)  VALUE 16.
029500     05  FILLER PIC X(9)  VALUE "Pulse".
029600     05  FILLER PIC 9(2)  VALUE 17.
029700     05  FILLER PIC X(9)  VALUE "SIM".
029800     05  FILLER PIC 9(2)  VALUE 19.
029900     05  FILLER PIC X(9)  VALUE "CV_DChg".
030000     05  FILLER PIC 9(2)  VALUE 20.
030100     05  FILLER PIC X(9)  VALUE "CCCV_DChg".
030200     05  FILLER PIC 9(2)  VALUE 21.
030300     05  FILLER PIC X(9)  VALUE "Control".
030400     05  FILLER PIC 9(2)  VALUE 22.
030500     05  FILLER PIC X(9)  VALUE "OCV".
030600     05  FILLER PIC 9(2)  VALUE 26.
030700     05  FILLER PIC X(9)  VALUE "CPCV_DChg".
030800     05  FILLER PIC 9(2)  VALUE 27.
030900     05  FILLER PIC X(9)  VALUE "CPCV_Chg".
031000
031100 01  STATUS-CODE-TABLE REDEFINES STAT-TABLE-VALUES.
031200     05  SC-ENTRY OCCURS 18 TIMES
031300             ASCENDING KEY IS SC-STATUS-CODE
031400             INDEXED BY SC-IDX.
031500         10  SC-STATUS-CODE      PIC 9(2).
031600         10  SC-MNEMONIC         PIC X(9).
031700
031800 77  WS-EXPECT-FILE-ID           PIC X(20) VALUE "NDA-CYCLER-DATA".
031900 77  WS-DATE                     PIC 9(6).
032000
032100 01  SCALE-CALC-REC.
032200     05  CALC-TYPE-SW            PIC X.
032300         88  CURRENT-CALC  VALUE "C".
032400         88  CAPEN-CALC    VALUE "E".
032500     05  RAW-COUNT               PIC S9(13).
032600     05  RANGE-MULTIPLIER        PIC S9(02)V9(07) COMP-3.
032700     05  SCALED-RESULT           PIC S9(09)V9(05) COMP-3.
032800     05  FILLER                  PIC X(01).
032900
033000 01  COUNTERS-AND-ACCUMULATORS.
033100     05 RECORDS-READ             PIC 9(09) COMP.
033200     05 MULTIPLIER-FOUND-SW      PIC X(01).
033300        88 MULTIPLIER-FOUND      VALUE "Y".
033400     05 STATUS-FOUND-SW          PIC X(01).
033500        88 STATUS-FOUND          VALUE "Y".
033600     05 SCALE-RETURN-CD          PIC S9(4) COMP.
033700
033800 01  FLAGS-AND-SWITCHES.
033900     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
034000         88 NO-MORE-DATA VALUE "N".
034100
034200     COPY ABENDREC.
034300** QSAM FILE
034400
034500 PROCEDURE DIVISION.
034600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034700     PERFORM 100-MAINLINE THRU 100-EXIT
034800             UNTIL NO-MORE-DATA.
034900     PERFORM 999-CLEANUP THRU 999-EXIT.
035000     MOVE +0 TO RETURN-CODE.
035100     GOBACK.
035200
035300 000-HOUSEKEEPING.
035400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035500     DISPLAY "******** BEGIN JOB NDAEDIT ********".
035600     ACCEPT  WS-DATE FROM DATE.
035700     INITIALIZE COUNTERS-AND-ACCUMULATORS, NDA-TRAILER-REC.
035800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035900     PERFORM 900-READ-RAWIN THRU 900-EXIT.
036000     IF NO-MORE-DATA
036100         MOVE "RAWIN FILE DOES NOT CONTAIN ANY VALID RECORDS"
036200                                         TO ABEND-REASON
036300         GO TO 1000-ABEND-RTN.
036400     PERFORM 050-VALIDATE-HEADER THRU 050-EXIT.
036500 000-EXIT.
036600     EXIT.
036700
036800 050-VALIDATE-HEADER.
036900     MOVE "050-VALIDATE-HEADER" TO PARA-NAME.
037000     IF RAW-HDR-TYPE NOT = "H"
037100     OR RAW-HDR-FILE-ID NOT = WS-EXPECT-FILE-ID
037200         MOVE "RAWIN DOES NOT APPEAR TO BE A VALID INSTRUMENT "
037300              TO ABEND-REASON
037400         GO TO 1000-ABEND-RTN.
037500     PERFORM 900-READ-RAWIN THRU 900-EXIT.
037600     IF NO-MORE-DATA
037700         MOVE "RAWIN FILE DOES NOT CONTAIN ANY VALID RECORDS"
037800                                         TO ABEND-REASON
037900         GO TO 1000-ABEND-RTN.
038000 050-EXIT.
038100     EXIT.
038200
038300 100-MAINLINE.
038400     MOVE "100-MAINLINE" TO PARA-NAME.
038500     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
038600     PERFORM 900-READ-RAWIN THRU 900-EXIT.
038700 100-EXIT.
038800     EXIT.
038900
039000 300-FIELD-EDITS.
039100     MOVE "300-FIELD-EDITS" TO PARA-NAME.
039200     IF RAW-REC-TYPE IS DATA-OR-AUX-TYPE
039300         IF RAW-REC-TYPE = "D"
039400             PERFORM 310-DECODE-DATA-REC THRU 310-EXIT
039500         ELSE
039600             PERFORM 320-DECODE-AUX-REC THRU 320-EXIT
039700         END-IF
039800     ELSE
039900         ADD +1 TO NDA-TRLR-DATA-REJECTED.
040000 300-EXIT.
040100     EXIT.
040200
040300 310-DECODE-DATA-REC.
040400     MOVE "310-DECODE-DATA-REC" TO PARA-NAME.
040500     IF RAW-INDEX = ZERO OR RAW-STATUS = ZERO
040600         ADD +1 TO NDA-TRLR-DATA-REJECTED
040700         GO TO 310-EXIT.
040800
040900     PERFORM 330-LOOKUP-MULTIPLIER THRU 330-EXIT.
041000     IF NOT MULTIPLIER-FOUND
041100         ADD +1 TO NDA-TRLR-DATA-REJECTED
041200         GO TO 310-EXIT.
041300
041400     PERFORM 340-LOOKUP-STATUS THRU 340-EXIT.
041500     IF NOT STATUS-FOUND
041600         ADD +1 TO NDA-TRLR-DATA-REJECTED
041700         GO TO 310-EXIT.
041800
041900     INITIALIZE OUT-RECORD.
042000     MOVE RAW-INDEX          TO OUT-INDEX.
042100     COMPUTE OUT-CYCLE = RAW-CYCLE + 1.
042200     MOVE RAW-STEP           TO OUT-STEP.
042300     MOVE SC-MNEMONIC (SC-IDX) TO OUT-STATUS.
042400     COMPUTE OUT-TIME = RAW-TIME-MS / 1000.
042500     COMPUTE OUT-VOLTAGE = RAW-VOLTAGE / 10000.
042600
042700     MOVE "C" TO CALC-TYPE-SW.
042800     MOVE RAW-CURRENT TO RAW-COUNT.
042900     MOVE MT-MULTIPLIER (MT-IDX) TO RANGE-MULTIPLIER.
043000     CALL "NDASCALE" USING SCALE-CALC-REC, SCALE-RETURN-CD.
043100     MOVE SCALED-RESULT TO OUT-CURRENT.
043200
043300     MOVE "E" TO CALC-TYPE-SW.
043400     MOVE RAW-CHG-CAP TO RAW-COUNT.
043500     CALL "NDASCALE" USING SCALE-CALC-REC, SCALE-RETURN-CD.
043600     MOVE SCALED-RESULT TO OUT-CHG-CAP.
043700
043800     MOVE RAW-DCH-CAP TO RAW-COUNT.
043900     CALL "NDASCALE" USING SCALE-CALC-REC, SCALE-RETURN-CD.
044000     MOVE SCALED-RESULT TO OUT-DCH-CAP.
044100
044200     MOVE RAW-CHG-ENG TO RAW-COUNT.
044300     CALL "NDASCALE" USING SCALE-CALC-REC, SCALE-RETURN-CD.
044400     MOVE SCALED-RESULT TO OUT-CHG-ENG.
044500
044600     MOVE RAW-DCH-ENG TO RAW-COUNT.
044700     CALL "NDASCALE" USING SCALE-CALC-REC, SCALE-RETURN-CD.
044800     MOVE SCALED-RESULT TO OUT-DCH-ENG.
044900
045000     MOVE RAW-DATE-YEAR      TO OUT-TS-YEAR.
045100     MOVE "-"                TO OUT-TS-DASH-1, OUT-TS-DASH-2.
045200     MOVE RAW-DATE-MONTH     TO OUT-TS-MONTH.
045300     MOVE RAW-DATE-DAY       TO OUT-TS-DAY.
045400     MOVE SPACE              TO OUT-TS-SPACE.
045500     MOVE RAW-DATE-HOUR      TO OUT-TS-HOUR.
045600     MOVE ":"                TO OUT-TS-COLON-1, OUT-TS-COLON-2.
045700     MOVE RAW-DATE-MINUTE    TO OUT-TS-MINUTE.
045800     MOVE RAW-DATE-SECOND    TO OUT-TS-SECOND.
045900
046000     MOVE "R" TO WORKD-REC-TYPE.
046100     MOVE SPACE TO WORKD-INCOMPLETE-SW.
046200***  A SAMPLE IS TREATED AS INCOMPLETE WHEN THE TIME-IN-STEP IS
046300***  ZERO ON A RECORD THAT IS NOT THE FILE'S FIRST DATA SAMPLE -
046400***  NDASRCH'S INTERPOLATION UNIT FILLS TIME/TIMESTAMP/CAP/ENG   110998LPK
046500***  FOR EVERY RECORD FLAGGED THIS WAY                          110998LPK
046600     IF RAW-TIME-MS = ZERO AND NDA-TRLR-DATA-ACCEPTED > ZERO
046700         MOVE "Y" TO WORKD-INCOMPLETE-SW.
046800
046900     MOVE OUT-RECORD TO WORKD-OUT-BODY.
047000     PERFORM 700-WRITE-WORKD THRU 700-EXIT.
047100     ADD +1 TO NDA-TRLR-DATA-ACCEPTED.
047200 310-EXIT.
047300     EXIT.
047400
047500 320-DECODE-AUX-REC.
047600     MOVE "320-DECODE-AUX-REC" TO PARA-NAME.
047700     IF RAW-INDEX = ZERO
047800         ADD +1 TO NDA-TRLR-DATA-REJECTED
047900         GO TO 320-EXIT.
048000
048100     MOVE RAW-INDEX          TO WA-AUX-INDEX.
048200     MOVE RAW-AUX-CHAN       TO WA-AUX-CHAN.
048300     COMPUTE WA-AUX-TEMP = RAW-AUX-TEMP / 10.
048400     MOVE "R" TO WORKA-REC-TYPE.
048500     PERFORM 710-WRITE-WORKA THRU 710-EXIT.
048600     ADD +1 TO NDA-TRLR-AUX-READ.
048700 320-EXIT.
048800     EXIT.
048900
049000 330-LOOKUP-MULTIPLIER.
049100     MOVE "330-LOOKUP-MULTIPLIER" TO PARA-NAME.
049200     MOVE "N" TO MULTIPLIER-FOUND-SW.
049300     SET MT-IDX TO 1.
049400     SEARCH ALL MT-ENTRY
049500         AT END
049600             MOVE "N" TO MULTIPLIER-FOUND-SW
049700         WHEN MT-RANGE-CODE (MT-IDX) = RAW-RANGE
049800             MOVE "Y" TO MULTIPLIER-FOUND-SW.
049900 330-EXIT.
050000     EXIT.
050100
050200 340-LOOKUP-STATUS.
050300     MOVE "340-LOOKUP-STATUS" TO PARA-NAME.
050400     MOVE "N" TO STATUS-FOUND-SW.
050500     SET SC-IDX TO 1.
050600     SEARCH ALL SC-ENTRY
050700         AT END
050800             MOVE "N" TO STATUS-FOUND-SW
050900         WHEN SC-STATUS-CODE (SC-IDX) = RAW-STATUS
051000             MOVE "Y" TO STATUS-FOUND-SW.
051100 340-EXIT.
051200     EXIT.
051300
051400 700-WRITE-WORKD.
051500     WRITE WORKD-REC.
051600 700-EXIT.
051700     EXIT.
051800
051900 710-WRITE-WORKA.
052000     WRITE WORKA-REC.
052100 710-EXIT.
052200     EXIT.
052300
052400 800-OPEN-FILES.
052500     MOVE "800-OPEN-FILES" TO PARA-NAME.
052600     OPEN INPUT RAWIN-FILE.
052700     OPEN OUTPUT WORKD-FILE, WORKA-FILE, SYSOUT.
052800 800-EXIT.
052900     EXIT.
053000
053100 850-CLOSE-FILES.
053200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
053300     CLOSE RAWIN-FILE, WORKD-FILE, WORKA-FILE, SYSOUT.
053400 850-EXIT.
053500     EXIT.
053600
053700 900-READ-RAWIN.
053800     READ RAWIN-FILE
053900         AT END MOVE "N" TO MORE-DATA-SW
054000         GO TO 900-EXIT
054100     END-READ.
054200     ADD +1 TO RECORDS-READ.
054300     ADD +1 TO NDA-TRLR-RECS-READ.
054400 900-EXIT.
054500     EXIT.
054600
054700 999-CLEANUP.
054800     MOVE "999-CLEANUP" TO PARA-NAME.
054900     MOVE "T" TO WORKD-REC-TYPE, WORKA-REC-TYPE, NDA-TRLR-TYPE.
055000     MOVE SPACE TO WORKD-INCOMPLETE-SW.
055100     MOVE NDA-TRAILER-REC TO WORKD-OUT-BODY, WORKA-BODY.
055200     PERFORM 700-WRITE-WORKD THRU 700-EXIT.
055300     PERFORM 710-WRITE-WORKA THRU 710-EXIT.
055400
055500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055600
055700     DISPLAY "** RECORDS READ **".
055800     DISPLAY RECORDS-READ.
055900     DISPLAY "** DATA RECORDS ACCEPTED **".
056000     DISPLAY NDA-TRLR-DATA-ACCEPTED.
056100     DISPLAY "** DATA RECORDS REJECTED **".
056200     DISPLAY NDA-TRLR-DATA-REJECTED.
056300     DISPLAY "** AUX RECORDS READ **".
056400     DISPLAY NDA-TRLR-AUX-READ.
056500
056600     DISPLAY "******** NORMAL END OF JOB NDAEDIT ********".
056700 999-EXIT.
056800     EXIT.
056900
057000 1000-ABEND-RTN.
057100     WRITE SYSOUT-REC FROM ABEND-REC.
057200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057300     DISPLAY "*** ABNORMAL END OF JOB - NDAEDIT ***" UPON CONSOLE.
057400     DIVIDE ZERO-VAL INTO ONE-VAL.
